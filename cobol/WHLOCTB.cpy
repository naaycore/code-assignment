000100*--> COPY 027 BYTES  -   - BOOK  WHLOCTB -
000200**************************************************************
000300*      LOCATION-REFERENCE - TABELA FIXA DE LOCALIDADES DA     *
000400*      REDE DE DISTRIBUICAO. ARQUIVO PEQUENO, ESTATICO, LIDO  *
000500*      UMA VEZ E CARREGADO EM WS-LOCATION-TABLE PARA BUSCA    *
000600*      COM SEARCH ALL (VIDE WHLOCGW).                         *
000700**************************************************************
000800*
000900     05      LOCATION-RECORD.
001000       10    LOC-IDENTIFICATION       PIC X(15).
001010       10    LOC-IDENTIFICATION-X REDEFINES LOC-IDENTIFICATION.
001020         15  LOC-ID-PREFIX                PIC X(06).
001030         15  LOC-ID-SUFFIX                PIC X(09).
001100       10    LOC-MAX-WAREHOUSES       PIC S9(4) COMP-3.
001200       10    LOC-MAX-CAPACITY         PIC S9(7) COMP-3.
001300       10    FILLER                   PIC X(05).
001400*
001500**************************************************************
001600*      ARCHIVE-WAREHOUSE-TRANSACTION-IN (15 BYTES)            *
001700*      TRANSACAO DE ENTRADA PARA O ARQUIVAMENTO DE ARMAZEM    *
001800*                                                              *
001900*      OBS: WHT-ARC-BUSINESS-UNIT-CODE VEM COM 14 POSICOES,    *
002000*      NAO 15, PARA CABER O FILLER DE CONTROLE NO REGISTRO DE  *
002100*      15 BYTES - RISCO ACEITO, NENHUM CODIGO DE ARMAZEM       *
002200*      OBSERVADO PASSA DE 14 POSICOES (EX.: MWH.1).            *
002300**************************************************************
002400*
002500     05      ARCHIVE-WAREHOUSE-TRANSACTION-IN.
002600       10    WHT-ARC-BUSINESS-UNIT-CODE  PIC X(14).
002700       10    FILLER                      PIC X(01).
002800*
002900**************************************************************
003000*      TABELA DE LOCALIDADES EM WORKING-STORAGE - CARREGADA    *
003100*      PELO WHLOCGW NO INICIO DO JOB                           *
003200**************************************************************
003300*
003400     05      LOC-MAX-ROWS             PIC S9(4) COMP VALUE 50.
003500     05      LOC-ROW-COUNT            PIC S9(4) COMP VALUE ZERO.
003600*
003700     05      WS-LOCATION-TABLE.
003800       10    WS-LOC-ROW OCCURS 1 TO 50 TIMES
003900                        DEPENDING ON LOC-ROW-COUNT
004000                        ASCENDING KEY IS WS-LOC-IDENTIFICATION
004100                        INDEXED BY LOC-IDX.
004200             15    WS-LOC-IDENTIFICATION   PIC X(15).
004300             15    WS-LOC-MAX-WAREHOUSES   PIC S9(4) COMP-3.
004400             15    WS-LOC-MAX-CAPACITY     PIC S9(7) COMP-3.
004500*
004600**************************************************************
004700*                   LOG DE MANUTENCAO                        *
004800**************************************************************
004900*   DATA   | MARCA | RESP            | MOTIVO                *
005000*----------+-------+-----------------+-----------------------*
005100* 03/12/96 | N/A   | R.HEEMSKERK     | CRIACAO DO COPYBOOK    *
005200* 17/11/99 | N/A   | P.DEVRIES       | INCLUI TABELA EM       *
005300*          |       |                 | WORKING-STORAGE PARA   *
005400*          |       |                 | SEARCH ALL NO WHLOCGW  *
005500**************************************************************
