000100*--> COPY 009 BYTES  -   - BOOK  WHREF -
000200**************************************************************
000300*      STORE-MASTER E PRODUCT-MASTER - ARQUIVOS DE REFERENCIA *
000400*      USADOS SOMENTE PARA CONFIRMAR EXISTENCIA DE LOJA E     *
000500*      PRODUTO NA TRANSACAO DE VINCULO DE ATENDIMENTO         *
000600*      (ASSIGN-FULFILMENT). TODA A REGRA DE NEGOCIO DE LOJA   *
000700*      E PRODUTO (PRECO, ESTOQUE PROPRIO, CATALOGO) VIVE FORA *
000800*      DESTE SISTEMA - AQUI SO INTERESSA SE O CODIGO EXISTE.  *
000900**************************************************************
001000*
001100     05      STORE-RECORD.
001200       10    STR-STORE-ID             PIC S9(9) COMP-3.
001300       10    FILLER                   PIC X(04).
001400*
001500     05      PRODUCT-RECORD.
001600       10    PRD-PRODUCT-ID           PIC S9(9) COMP-3.
001700       10    FILLER                   PIC X(04).
001800*
001900**************************************************************
002000*                   LOG DE MANUTENCAO                        *
002100**************************************************************
002200*   DATA   | MARCA | RESP            | MOTIVO                *
002300*----------+-------+-----------------+-----------------------*
002400* 20/08/97 | N/A   | J.BAKKER        | CRIACAO DO COPYBOOK    *
002500**************************************************************
