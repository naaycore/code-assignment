000100*--> COPY 027 BYTES  -   - BOOK  WHLNKMS -
000200**************************************************************
000300*      FULFILMENT-LINK-MASTER - VINCULO LOJA/PRODUTO/ARMAZEM  *
000400*      ARQUIVO SOMENTE DE GRAVACAO (APPEND) - NUNCA HA        *
000500*      ATUALIZACAO OU EXCLUSAO DE UM VINCULO JA GRAVADO.      *
000600*      A UNICIDADE DA TRIPLA EH VERIFICADA PELA REGRA DE      *
000700*      NEGOCIO (WHLINKCT), NAO PELA ORGANIZACAO DO ARQUIVO.   *
000800**************************************************************
000900*
001000     05      FULFILMENT-LINK-RECORD.
001100       10    LNK-STORE-ID             PIC S9(9) COMP-3.
001200       10    LNK-PRODUCT-ID           PIC S9(9) COMP-3.
001300       10    LNK-WAREHOUSE-CODE       PIC X(15).
001400       10    FILLER                   PIC X(02).
001500*
001600**************************************************************
001700*      ASSIGN-FULFILMENT-TRANSACTION-IN (27 BYTES)            *
001800*      TRANSACAO DE ENTRADA PARA O VINCULO DE ATENDIMENTO     *
001900**************************************************************
002000*
002100     05      ASSIGN-FULFILMENT-TRANSACTION-IN.
002200       10    WHT-ASN-STORE-ID         PIC S9(9) COMP-3.
002300       10    WHT-ASN-PRODUCT-ID       PIC S9(9) COMP-3.
002400       10    WHT-ASN-WAREHOUSE-CODE   PIC X(15).
002500       10    FILLER                   PIC X(02).
002600*
002700**************************************************************
002800*                   LOG DE MANUTENCAO                        *
002900**************************************************************
003000*   DATA   | MARCA | RESP            | MOTIVO                *
003100*----------+-------+-----------------+-----------------------*
003200* 20/08/97 | N/A   | J.BAKKER        | CRIACAO DO COPYBOOK    *
003300* 05/03/01 | N/A   | P.DEVRIES       | DOCUMENTADA A REGRA DE *
003400*          |       |                 | NAO-DUPLICACAO NO      *
003500*          |       |                 | PROGRAMA, NAO NO FILE  *
003600**************************************************************
