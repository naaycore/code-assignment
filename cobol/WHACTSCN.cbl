000100******************************************************************
000200*                                                                *
000300*  MODULE NAME = WHACTSCN                                        *
000400*                                                                *
000500*  DESCRIPTIVE NAME = Warehouse Fulfilment Rule Engine -         *
000600*                     varre os armazens ativos de uma localidade *
000700*                     e totaliza quantidade e capacidade         *
000800*                                                                *
000900*  FUNCTION =                                                    *
001000*  Scans the in-memory warehouse table for all ACTIVE rows at    *
001100*  a given location and returns the count and the summed         *
001200*  capacity of those rows. Called by WHCREATE and WHREPLAC.      *
001300*  "Active" = WHM-ARCHIVED-DATE is zero (see WHWHMST).           *
001400*                                                                *
001500*----------------------------------------------------------------*
001600*                                                                *
001700*  CHANGE ACTIVITY :                                             *
001800*                                                                *
001900*  PN= REASON      REL YYMMDD HDXXIII : REMARKS                  *
002000* $D0= B090293     100 971108 HDRHK   : IMPLANTACAO              *
002100* $D1= B090405     120 990119 HDPDV   : Y2K - CONFIRMADO, SEM    *
002200*                                      IMPACTO                   *
002300*                                                                *
002400******************************************************************
002500 IDENTIFICATION DIVISION.
002600 PROGRAM-ID.    WHACTSCN.
002700 AUTHOR.        R.HEEMSKERK.
002800 INSTALLATION.  B090290 - DISTRIBUTION CENTER SYSTEMS.
002900 DATE-WRITTEN.  08/11/1997.
003000 DATE-COMPILED.
003100 SECURITY.      NONE.
003200*
003300***********************
003400 ENVIRONMENT  DIVISION.
003500***********************
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER.  IBM-370.
003800 OBJECT-COMPUTER.  IBM-370.
003900 SPECIAL-NAMES.
004000     CLASS WHA-NUMERIC-CLASS IS '0' THRU '9'.
004100****************
004200 DATA  DIVISION.
004300****************
004400*-----------------------*
004500 WORKING-STORAGE SECTION.
004600*-----------------------*
004700 01  WS-HEADER.
004800     03  WS-EYECATCHER              PIC X(16)
004900                                     VALUE 'WHACTSCN------WS'.
005000     03  FILLER                     PIC X(04).
005050*
005060 01  WS-LOCATION-DEBUG-AREA.
005070     03  WS-LOCATION-DEBUG          PIC X(15) VALUE SPACES.
005080     03  WS-LOCATION-DEBUG-X REDEFINES WS-LOCATION-DEBUG.
005090         05  WS-LOCATION-DEBUG-PREFIX   PIC X(06).
005095         05  WS-LOCATION-DEBUG-SUFFIX   PIC X(09).
005097     03  FILLER                     PIC X(01).
005100*
005200 COPY WHWHMST.
005300*-----------------*
005400 LINKAGE SECTION.
005500*-----------------*
005600 01  LK-WAREHOUSE-TABLE.
005700     03  LK-WHM-ROW PIC X(066) OCCURS 2000 TIMES
005800                    INDEXED BY LK-WHM-IDX LK-WHM-IDX-2.
005900 01  LK-WHM-ROW-COUNT               PIC S9(4) COMP.
006000 01  LK-LOCATION-CODE               PIC X(15).
006100 01  LK-COUNT-AT-LOCATION           PIC S9(4) COMP.
006200 01  LK-SUM-CAPACITY-AT-LOCATION    PIC S9(7) COMP-3.
006300*---------------------*
006400 PROCEDURE DIVISION USING LK-WAREHOUSE-TABLE
006500                          LK-WHM-ROW-COUNT
006600                          LK-LOCATION-CODE
006700                          LK-COUNT-AT-LOCATION
006800                          LK-SUM-CAPACITY-AT-LOCATION.
006900*---------------------*
007000 000000-MAIN-CONTROL.
007100     MOVE ZERO TO LK-COUNT-AT-LOCATION.
007200     MOVE ZERO TO LK-SUM-CAPACITY-AT-LOCATION.
007300     IF LK-WHM-ROW-COUNT = ZERO
007400         GOBACK
007500     END-IF.
007600     PERFORM 000100-SCAN-ONE-ROW
007700         THRU 000100-SCAN-ONE-ROW-EXIT
007800         VARYING LK-WHM-IDX FROM 1 BY 1
007900         UNTIL LK-WHM-IDX > LK-WHM-ROW-COUNT.
008000     GOBACK.
008100 000000-MAIN-CONTROL-EXIT.
008200     EXIT.
008300*
008400 000100-SCAN-ONE-ROW.
008500*    REGRA DE NEGOCIO "WAREHOUSESTORE" - ATIVO = SEM DATA DE
008600*    ARQUIVAMENTO; SO ENTRA NO TOTAL SE FOR DA LOCALIDADE PEDIDA.
008700     MOVE LK-WHM-ROW (LK-WHM-IDX) TO WHM-RECORD.
008800     IF WHM-IS-ACTIVE
008900         AND WHM-LOCATION-CODE = LK-LOCATION-CODE
009000         ADD 1 TO LK-COUNT-AT-LOCATION
009100         ADD WHM-CAPACITY TO LK-SUM-CAPACITY-AT-LOCATION
009200     END-IF.
009300 000100-SCAN-ONE-ROW-EXIT.
009400     EXIT.
