000100*--> COPY WORKING-STORAGE  -   - BOOK  WHTOTLS -
000200**************************************************************
000300*                 CONTADORES DE CONTROLE POR TIPO DE          *
000400*                 TRANSACAO - ACUMULADOS DURANTE TODO O RUN   *
000500*         ================================================   *
000600*------------------------------------------------------------*
000700*                    DESCRICAO DOS CAMPOS                    *
000800*------------------------------------------------------------*
000900* CAMPO                     | DESCRICAO                      *
001000*------------------------------------------------------------*
001100* WHT-CREATE-ACCEPTED       | QTDE DE CREATE ACEITAS          *
001200* WHT-CREATE-REJECTED       | QTDE DE CREATE REJEITADAS       *
001300* WHT-REPLACE-ACCEPTED      | QTDE DE REPLACE ACEITAS         *
001400* WHT-REPLACE-REJECTED      | QTDE DE REPLACE REJEITADAS      *
001500* WHT-ARCHIVE-ACCEPTED      | QTDE DE ARCHIVE ACEITAS         *
001600* WHT-ARCHIVE-REJECTED      | QTDE DE ARCHIVE REJEITADAS      *
001700* WHT-ASSIGN-ACCEPTED       | QTDE DE ASSIGN ACEITAS          *
001800* WHT-ASSIGN-REJECTED       | QTDE DE ASSIGN REJEITADAS       *
001900*------------------------------------------------------------*
002000**************************************************************
002100*
002200     05      WHT-CONTROL-TOTALS.
002300       10    WHT-CREATE-ACCEPTED      PIC S9(7) COMP VALUE ZERO.
002400       10    WHT-CREATE-REJECTED      PIC S9(7) COMP VALUE ZERO.
002500       10    WHT-REPLACE-ACCEPTED     PIC S9(7) COMP VALUE ZERO.
002600       10    WHT-REPLACE-REJECTED     PIC S9(7) COMP VALUE ZERO.
002700       10    WHT-ARCHIVE-ACCEPTED     PIC S9(7) COMP VALUE ZERO.
002800       10    WHT-ARCHIVE-REJECTED     PIC S9(7) COMP VALUE ZERO.
002900       10    WHT-ASSIGN-ACCEPTED      PIC S9(7) COMP VALUE ZERO.
003000       10    WHT-ASSIGN-REJECTED      PIC S9(7) COMP VALUE ZERO.
003100       10    FILLER                   PIC X(08).
003200*
003300**************************************************************
003400*                   LOG DE MANUTENCAO                        *
003500**************************************************************
003600*   DATA   | MARCA | RESP            | MOTIVO                *
003700*----------+-------+-----------------+-----------------------*
003800* 14/02/98 | N/A   | R.HEEMSKERK     | CRIACAO DO COPYBOOK    *
003900* 30/04/02 | N/A   | J.BAKKER        | PASSA A ACUMULAR POR   *
004000*          |       |                 | TIPO DE TRANSACAO, NAO *
004100*          |       |                 | SO UM TOTAL GERAL      *
004200**************************************************************
