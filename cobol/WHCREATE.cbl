000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300*                                                                *
000400*  MODULE NAME = WHCREATE                                        *
000500*                                                                *
000600*  DESCRIPTIVE NAME = Warehouse Fulfilment Rule Engine -         *
000700*                     cria um armazem novo e valida capacidade   *
000800*                                                                *
000900*  FUNCTION =                                                    *
001000*  Validates and posts a new warehouse master record, enforcing  *
001100*  per-location warehouse-count and capacity limits. Called by   *
001200*  WHRULMN once per CREATE-WAREHOUSE-TRANSACTION-IN record.      *
001300*                                                                *
001400*----------------------------------------------------------------*
001500*                                                                *
001600*  CHANGE ACTIVITY :                                             *
001700*                                                                *
001800*  PN= REASON      REL YYMMDD HDXXIII : REMARKS                  *
001900* $D0= B090291     100 971105 HDRHK   : IMPLANTACAO              *
002000* $D1= B090403     120 990119 HDPDV   : Y2K - CONFIRMADO, SEM    *
002100*                                      IMPACTO - CAMPOS DE DATA  *
002200*                                      JA EM CCYYMMDD            *
002300* $P1= B090512     140 020502 HDJBK   : REGRA 5 (STOCK X         *
002400*                                      CAPACITY) PASSA A SER     *
002500*                                      AVALIADA POR ULTIMO       *
002600*                                                                *
002700******************************************************************
002800 PROGRAM-ID.    WHCREATE.
002900 AUTHOR.        R.HEEMSKERK.
003000 INSTALLATION.  B090290 - DISTRIBUTION CENTER SYSTEMS.
003100 DATE-WRITTEN.  05/11/1997.
003200 DATE-COMPILED.
003300 SECURITY.      NONE.
003400*
003500***********************
003600 ENVIRONMENT  DIVISION.
003700***********************
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER.  IBM-370.
004000 OBJECT-COMPUTER.  IBM-370.
004100 SPECIAL-NAMES.
004200     CLASS WHC-NUMERIC-CLASS IS '0' THRU '9'.
004300****************
004400 DATA  DIVISION.
004500****************
004600*-----------------------*
004700 WORKING-STORAGE SECTION.
004800*-----------------------*
004900 01  WS-HEADER.
005000     03  WS-EYECATCHER              PIC X(16)
005100                                     VALUE 'WHCREATE------WS'.
005200     03  FILLER                     PIC X(04).
005300*
005400 01  WS-WORK-SWITCHES.
005500     03  WS-LOCATION-FOUND-SW       PIC X(01) VALUE 'N'.
005600         88  WS-LOCATION-FOUND          VALUE 'Y'.
005650     03  FILLER                     PIC X(01).
005700*
005800 01  WS-WORK-FIELDS.
005900     03  WS-LOCATION-CODE-WORK      PIC X(15) VALUE SPACES.
006000     03  WS-MAX-WAREHOUSES          PIC S9(4) COMP-3 VALUE ZERO.
006100     03  WS-MAX-CAPACITY            PIC S9(7) COMP-3 VALUE ZERO.
006200     03  WS-COUNT-AT-LOCATION       PIC S9(4) COMP VALUE ZERO.
006300     03  WS-SUM-CAPACITY-AT-LOCATION PIC S9(7) COMP-3 VALUE ZERO.
006400     03  FILLER                     PIC X(01).
006500*
006600 01  WS-RUN-STAMP-WORK.
006700     03  WS-STAMP-DATE              PIC 9(08) VALUE ZERO.
006800     03  WS-STAMP-DATE-X  REDEFINES WS-STAMP-DATE.
006900         05  WS-STAMP-CCYY              PIC 9(04).
007000         05  WS-STAMP-MM                PIC 9(02).
007100         05  WS-STAMP-DD                PIC 9(02).
007200     03  WS-STAMP-TIME              PIC 9(06) VALUE ZERO.
007250     03  FILLER                     PIC X(01).
007300*
007400 COPY WHTXNWH.
007500 COPY WHWHMST.
007600*-----------------*
007700 LINKAGE SECTION.
007800*-----------------*
007900 01  LK-CREATE-TRANSACTION      PIC X(038).
008000 01  LK-WAREHOUSE-TABLE.
008100     03  LK-WHM-ROW PIC X(066) OCCURS 2000 TIMES
008200                    INDEXED BY LK-WHM-IDX LK-WHM-IDX-2.
008500 01  LK-WHM-ROW-COUNT           PIC S9(4) COMP.
008600 01  LK-RUN-DATE                PIC 9(08).
008700 01  LK-RUN-TIME                PIC 9(06).
008800 01  LK-RESULT-CODE             PIC X(07).
008900 01  LK-RESULT-REASON           PIC X(45).
009000*---------------------*
009100 PROCEDURE DIVISION USING LK-CREATE-TRANSACTION
009200                          LK-WAREHOUSE-TABLE
009300                          LK-WHM-ROW-COUNT
009400                          LK-RUN-DATE
009500                          LK-RUN-TIME
009600                          LK-RESULT-CODE
009700                          LK-RESULT-REASON.
009800*---------------------*
009900 000000-MAIN-CONTROL.
010000     MOVE LK-CREATE-TRANSACTION
010050         TO CREATE-WAREHOUSE-TRANSACTION-IN.
010100     MOVE 'REJECT ' TO LK-RESULT-CODE.
010200     MOVE SPACES    TO LK-RESULT-REASON.
010300     PERFORM 000100-VALIDATE-PAYLOAD
010400         THRU 000100-VALIDATE-PAYLOAD-EXIT.
010500     IF LK-RESULT-REASON NOT = SPACES
010600         GO TO 000000-MAIN-CONTROL-EXIT
010700     END-IF.
010800     PERFORM 000200-CHECK-CODE-NOT-EXISTS
010900         THRU 000200-CHECK-CODE-NOT-EXISTS-EXIT.
011000     IF LK-RESULT-REASON NOT = SPACES
011100         GO TO 000000-MAIN-CONTROL-EXIT
011200     END-IF.
011300     PERFORM 000300-RESOLVE-LOCATION
011400         THRU 000300-RESOLVE-LOCATION-EXIT.
011500     IF LK-RESULT-REASON NOT = SPACES
011600         GO TO 000000-MAIN-CONTROL-EXIT
011700     END-IF.
011800     PERFORM 000400-SCAN-LOCATION-TOTALS
011900         THRU 000400-SCAN-LOCATION-TOTALS-EXIT.
012000     PERFORM 000500-CHECK-LOCATION-LIMITS
012100         THRU 000500-CHECK-LOCATION-LIMITS-EXIT.
012200     IF LK-RESULT-REASON NOT = SPACES
012300         GO TO 000000-MAIN-CONTROL-EXIT
012400     END-IF.
012500     IF WHT-CRT-STOCK > WHT-CRT-CAPACITY
012600         MOVE 'STOCK EXCEEDS CAPACITY' TO LK-RESULT-REASON
012700         GO TO 000000-MAIN-CONTROL-EXIT
012800     END-IF.
012900     PERFORM 000600-POST-NEW-RECORD
013000         THRU 000600-POST-NEW-RECORD-EXIT.
013100     MOVE 'ACCEPT ' TO LK-RESULT-CODE.
013200 000000-MAIN-CONTROL-EXIT.
013300     GOBACK.
013400*
013500 000100-VALIDATE-PAYLOAD.
013600*    REGRA DE NEGOCIO 1 - VALIDACAO DO PAYLOAD (MESMO FORMATO
013700*    PARA CREATE E REPLACE).
014000     IF WHT-CRT-BUSINESS-UNIT-CODE = SPACES
014100         MOVE 'BUSINESS UNIT CODE IS REQUIRED' TO LK-RESULT-REASON
014200         GO TO 000100-VALIDATE-PAYLOAD-EXIT
014300     END-IF.
014400     IF WHT-CRT-LOCATION-CODE = SPACES
014500         MOVE 'LOCATION IS REQUIRED' TO LK-RESULT-REASON
014600         GO TO 000100-VALIDATE-PAYLOAD-EXIT
014700     END-IF.
014800     IF WHT-CRT-CAPACITY < ZERO
014900         MOVE 'CAPACITY MUST BE ZERO OR GREATER'
014950             TO LK-RESULT-REASON
015000         GO TO 000100-VALIDATE-PAYLOAD-EXIT
015100     END-IF.
015200     IF WHT-CRT-STOCK < ZERO
015300         MOVE 'STOCK MUST BE ZERO OR GREATER' TO LK-RESULT-REASON
015400     END-IF.
015500 000100-VALIDATE-PAYLOAD-EXIT.
015600     EXIT.
015700*
015800 000200-CHECK-CODE-NOT-EXISTS.
015900*    REGRA DE NEGOCIO 2.1 - O CODIGO DO ARMAZEM NAO PODE EXISTIR
016000*    ENTRE OS REGISTROS ATIVOS.
016100     SET LK-WHM-IDX TO 1.
016200 000210-CHECK-CODE-LOOP.
016300     IF LK-WHM-IDX > LK-WHM-ROW-COUNT
016400         GO TO 000200-CHECK-CODE-NOT-EXISTS-EXIT
016500     END-IF.
016600     MOVE LK-WHM-ROW (LK-WHM-IDX) TO WHM-RECORD.
016700     IF WHM-IS-ACTIVE
016800         AND WHM-BUSINESS-UNIT-CODE = WHT-CRT-BUSINESS-UNIT-CODE
016900         MOVE 'BUSINESS UNIT CODE ALREADY EXISTS'
016950             TO LK-RESULT-REASON
017000         GO TO 000200-CHECK-CODE-NOT-EXISTS-EXIT
017100     END-IF.
017200     SET LK-WHM-IDX UP BY 1.
017300     GO TO 000210-CHECK-CODE-LOOP.
017400 000200-CHECK-CODE-NOT-EXISTS-EXIT.
017500     EXIT.
017600*
017700 000300-RESOLVE-LOCATION.
017800*    REGRA DE NEGOCIO 5 - RESOLUCAO DE LOCALIDADE (WHLOCGW).
017900     MOVE SPACES TO WS-LOCATION-CODE-WORK.
018000     MOVE WHT-CRT-LOCATION-CODE TO WS-LOCATION-CODE-WORK.
018100     MOVE 'N' TO WS-LOCATION-FOUND-SW.
018200     CALL 'WHLOCGW' USING WS-LOCATION-CODE-WORK
018300                          WS-LOCATION-FOUND-SW
018400                          WS-MAX-WAREHOUSES
018500                          WS-MAX-CAPACITY.
018600     IF NOT WS-LOCATION-FOUND
018700         MOVE 'LOCATION CODE NOT FOUND' TO LK-RESULT-REASON
018800     END-IF.
018900 000300-RESOLVE-LOCATION-EXIT.
019000     EXIT.
019100*
019200 000400-SCAN-LOCATION-TOTALS.
019300*    REGRA DE NEGOCIO 3/4 - TOTAIS DE ARMAZENS ATIVOS NA
019400*    LOCALIDADE (WHACTSCN - WAREHOUSESTORE.GETBYLOCATION).
019600     CALL 'WHACTSCN' USING LK-WAREHOUSE-TABLE
019700                           LK-WHM-ROW-COUNT
019800                           WS-LOCATION-CODE-WORK
020000                           WS-COUNT-AT-LOCATION
020100                           WS-SUM-CAPACITY-AT-LOCATION.
020200 000400-SCAN-LOCATION-TOTALS-EXIT.
020300     EXIT.
020400*
020500 000500-CHECK-LOCATION-LIMITS.
020600*    REGRA DE NEGOCIO 3 - QUANTIDADE DE ARMAZENS NA LOCALIDADE.
020700     IF WS-COUNT-AT-LOCATION >= WS-MAX-WAREHOUSES
020800         MOVE 'LOCATION WAREHOUSE COUNT EXCEEDED'
020850             TO LK-RESULT-REASON
020900         GO TO 000500-CHECK-LOCATION-LIMITS-EXIT
021000     END-IF.
021100*    REGRA DE NEGOCIO 4 - SOMA DE CAPACIDADE NA LOCALIDADE.
021150     IF WS-SUM-CAPACITY-AT-LOCATION + WHT-CRT-CAPACITY
021170        > WS-MAX-CAPACITY
021200         MOVE 'LOCATION CAPACITY EXCEEDED' TO LK-RESULT-REASON
021400     END-IF.
021500 000500-CHECK-LOCATION-LIMITS-EXIT.
021600     EXIT.
021700*
021800 000600-POST-NEW-RECORD.
021900*    GRAVA O NOVO REGISTRO ATIVO NA TABELA EM MEMORIA -
022000*    O DRIVER (WHRULMN) REGRAVA A TABELA INTEIRA NO FINAL DO RUN.
022100     ADD 1 TO LK-WHM-ROW-COUNT.
022200     SET LK-WHM-IDX TO LK-WHM-ROW-COUNT.
022300     MOVE WHT-CRT-BUSINESS-UNIT-CODE TO WHM-BUSINESS-UNIT-CODE.
022400     MOVE WHT-CRT-LOCATION-CODE      TO WHM-LOCATION-CODE.
022500     MOVE WHT-CRT-CAPACITY           TO WHM-CAPACITY.
022600     MOVE WHT-CRT-STOCK              TO WHM-STOCK.
022700     MOVE LK-RUN-DATE                TO WHM-CREATED-DATE.
022800     MOVE LK-RUN-TIME                TO WHM-CREATED-TIME.
022900     MOVE ZERO                       TO WHM-ARCHIVED-DATE.
023000     MOVE ZERO                       TO WHM-ARCHIVED-TIME.
023100     MOVE WHM-RECORD TO LK-WHM-ROW (LK-WHM-IDX).
023200 000600-POST-NEW-RECORD-EXIT.
023300     EXIT.
