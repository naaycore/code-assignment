000100******************************************************************
000200* Valter Siqueira - Systems
000300* Laboratorio de uso particular
000400* ----------------------------------------------------------------
000500* Sistema .............. WHR
000600* Programa.............. WHLOCGW
000700* Tipo    .............. Batch (subprograma)
000800* Finalidade ........... Resolver codigo de localidade nos
000900*                        limites fixos de LOCATION-REFERENCE
001000*                        (maximo de armazens, capacidade maxima)
001100*                        Recebe informacoes pela LINKAGE SECTION
001200* DSnames .............. B090290.WHLOCREF
001300* JOB def cluster ...... B090290.LIB.JCL(WHRULMNJ)
001400* Transacao CICS  ...... N/A (SUBPROGRAMA BATCH)
001500*----------------------------------------------------------------*
001600* CHANGE ACTIVITY :
001700*
001800* PN= REASON      REL YYMMDD HDXXIII : REMARKS
001900* $D0= B090292     100 971107 HDRHK   : IMPLANTACAO
002000* $D1= B090404     120 990119 HDPDV   : Y2K - CONFIRMADO, TABELA
002100*                                      SEM CAMPOS DE DATA
002200* $P1= B090420     125 991117 HDPDV   : TABELA PASSA A SER
002300*                                      CARREGADA UMA UNICA VEZ
002400*                                      POR EXECUCAO (SWITCH
002500*                                      WS-LOCTAB-LOADED-SW)
002600*
002700******************************************************************
002800 IDENTIFICATION DIVISION.
002900 PROGRAM-ID.    WHLOCGW.
003000 AUTHOR.        R.HEEMSKERK.
003100 INSTALLATION.  B090290 - DISTRIBUTION CENTER SYSTEMS.
003200 DATE-WRITTEN.  07/11/1997.
003300 DATE-COMPILED.
003400 SECURITY.      NONE.
003500*
003600***********************
003700 ENVIRONMENT  DIVISION.
003800***********************
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER.  IBM-370.
004100 OBJECT-COMPUTER.  IBM-370.
004200 SPECIAL-NAMES.
004300     CLASS WHG-NUMERIC-CLASS IS '0' THRU '9'.
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT WHG-LOCATION-REFERENCE
004700         ASSIGN TO WHLOCREF
004800         ORGANIZATION IS SEQUENTIAL
004900         FILE STATUS IS WS-LOCREF-STATUS.
005000****************
005100 DATA  DIVISION.
005200****************
005300 FILE SECTION.
005400 FD  WHG-LOCATION-REFERENCE
005500     LABEL RECORDS ARE STANDARD
005600     RECORDING MODE IS F.
005700 01  WHG-LOCREF-RECORD             PIC X(027).
005800*-----------------------*
005900 WORKING-STORAGE SECTION.
006000*-----------------------*
006100 01  WS-HEADER.
006200     03  WS-EYECATCHER              PIC X(16)
006300                                     VALUE 'WHLOCGW-------WS'.
006400     03  FILLER                     PIC X(04).
006500*
006600 01  WS-LOCREF-STATUS               PIC X(02) VALUE '00'.
006700*
006800 01  WS-LOCTAB-LOADED-SW            PIC X(01) VALUE 'N'.
006900     88  WS-LOCTAB-LOADED               VALUE 'Y'.
007000*
007100 01  WS-SEARCH-RESULT-SW            PIC X(01) VALUE 'N'.
007200     88  WS-SEARCH-SUCCEEDED            VALUE 'Y'.
007210*
007220 01  WS-MAX-WAREHOUSES-DISPLAY      PIC S9(4) COMP-3 VALUE ZERO.
007230 01  WS-MAX-WAREHOUSES-DISPLAY-X REDEFINES
007240                                WS-MAX-WAREHOUSES-DISPLAY.
007250     03  WS-MAX-WAREHOUSES-HI           PIC X(01).
007260     03  WS-MAX-WAREHOUSES-LO           PIC X(01).
007270*
007280 01  WS-MAX-CAPACITY-DISPLAY        PIC S9(7) COMP-3 VALUE ZERO.
007290 01  WS-MAX-CAPACITY-DISPLAY-X REDEFINES
007300                                WS-MAX-CAPACITY-DISPLAY.
007310     03  WS-MAX-CAPACITY-HI             PIC X(02).
007320     03  WS-MAX-CAPACITY-LO             PIC X(02).
007330*
007400 COPY WHLOCTB.
007500*-----------------*
007600 LINKAGE SECTION.
007700*-----------------*
007800 01  LK-LOCATION-CODE               PIC X(15).
007900 01  LK-FOUND-SWITCH                PIC X(01).
008000     88  LK-LOCATION-FOUND              VALUE 'Y'.
008100 01  LK-MAX-WAREHOUSES              PIC S9(4) COMP-3.
008200 01  LK-MAX-CAPACITY                PIC S9(7) COMP-3.
008300*---------------------*
008400 PROCEDURE DIVISION USING LK-LOCATION-CODE
008500                          LK-FOUND-SWITCH
008600                          LK-MAX-WAREHOUSES
008700                          LK-MAX-CAPACITY.
008800*---------------------*
008900 000000-MAIN-CONTROL.
009000     IF NOT WS-LOCTAB-LOADED
010000         PERFORM 000100-LOAD-LOCATION-TABLE
010100             THRU 000100-LOAD-LOCATION-TABLE-EXIT
010200     END-IF.
010300     PERFORM 000200-RESOLVE-LOCATION
010400         THRU 000200-RESOLVE-LOCATION-EXIT.
010500     GOBACK.
010600 000000-MAIN-CONTROL-EXIT.
010700     EXIT.
010800*
010900 000100-LOAD-LOCATION-TABLE.
011000*    REGRA DE NEGOCIO 5 - TABELA FIXA DE LOCALIDADES, LIDA
011100*    UMA UNICA VEZ POR EXECUCAO E CARREGADA EM MEMORIA PARA
011200*    BUSCA BINARIA (SEARCH ALL).
011300     MOVE ZERO TO LOC-ROW-COUNT.
011400     OPEN INPUT WHG-LOCATION-REFERENCE.
011500     READ WHG-LOCATION-REFERENCE INTO LOCATION-RECORD
011600         AT END
011700             MOVE '10' TO WS-LOCREF-STATUS
011800     END-READ.
011900     PERFORM 000110-LOAD-ONE-ROW
012000         THRU 000110-LOAD-ONE-ROW-EXIT
012100         UNTIL WS-LOCREF-STATUS = '10'.
012200     CLOSE WHG-LOCATION-REFERENCE.
012300     SET WS-LOCTAB-LOADED TO TRUE.
012400 000100-LOAD-LOCATION-TABLE-EXIT.
012500     EXIT.
012600*
012700 000110-LOAD-ONE-ROW.
012800     ADD 1 TO LOC-ROW-COUNT.
012900     SET LOC-IDX TO LOC-ROW-COUNT.
013000     MOVE LOC-IDENTIFICATION  TO WS-LOC-IDENTIFICATION (LOC-IDX).
013100     MOVE LOC-MAX-WAREHOUSES  TO WS-LOC-MAX-WAREHOUSES (LOC-IDX).
013200     MOVE LOC-MAX-CAPACITY    TO WS-LOC-MAX-CAPACITY (LOC-IDX).
013300     READ WHG-LOCATION-REFERENCE INTO LOCATION-RECORD
013400         AT END
013500             MOVE '10' TO WS-LOCREF-STATUS
013600     END-READ.
013700 000110-LOAD-ONE-ROW-EXIT.
013800     EXIT.
013900*
014000 000200-RESOLVE-LOCATION.
014100*    REGRA DE NEGOCIO 5 - RESOLUCAO EXATA POR
014200*    LOCATION-IDENTIFICATION; SEM CASAMENTO PARCIAL.
014300     MOVE 'N' TO WS-SEARCH-RESULT-SW.
014400     MOVE 'N' TO LK-FOUND-SWITCH.
014500     MOVE ZERO TO LK-MAX-WAREHOUSES.
014600     MOVE ZERO TO LK-MAX-CAPACITY.
014700     IF LOC-ROW-COUNT = ZERO
014800         GO TO 000200-RESOLVE-LOCATION-EXIT
014900     END-IF.
015000     SEARCH ALL WS-LOC-ROW
015100         AT END
015200             MOVE 'N' TO WS-SEARCH-RESULT-SW
015300         WHEN WS-LOC-IDENTIFICATION (LOC-IDX) = LK-LOCATION-CODE
015400             MOVE 'Y' TO WS-SEARCH-RESULT-SW
015500     END-SEARCH.
015600     IF WS-SEARCH-SUCCEEDED
015700         MOVE 'Y' TO LK-FOUND-SWITCH
015800         MOVE WS-LOC-MAX-WAREHOUSES (LOC-IDX) TO LK-MAX-WAREHOUSES
015900         MOVE WS-LOC-MAX-CAPACITY (LOC-IDX)   TO LK-MAX-CAPACITY
016000     END-IF.
016100 000200-RESOLVE-LOCATION-EXIT.
016200     EXIT.
