000100*===============================================================*
000200* PROGRAMA  : WHASSIGN
000300* ANALISTA  : VALTER SIQUEIRA
000400* DATA      : 20/08/1997
000500* SISTEMA   : WHR - WAREHOUSE FULFILMENT RULE ENGINE
000600* LINGUAGEM : COBOL
000700* COMPILACAO: 46 - PSOSE600 - Cobol 5.2 c/otimizacao p/producao
000800* AMBIENTE  : BATCH
000900* OBJETIVO  : VALIDAR E GRAVAR UM VINCULO DE ATENDIMENTO
001000*             LOJA/PRODUTO/ARMAZEM (ASSIGN-FULFILMENT). CONFERE
001100*             EXISTENCIA DE LOJA, PRODUTO E ARMAZEM ATIVO E
001200*             DELEGA AS REGRAS DE CARDINALIDADE AO WHLINKCT.
001300* OBSERVACAO: CHAMADO PELO WHRULMN UMA VEZ POR TRANSACAO DE
001400*             ASSIGN-FULFILMENT-TRANSACTION-IN.
001500*----------------------------------------------------------------
001600* VRS002 JBAKKER 990119 - Y2K - CONFIRMADO, SEM IMPACTO
001700* VRS001 JBAKKER 970820 - IMPLANTACAO
001800*===============================================================*
001900*
002000*************************
002100 IDENTIFICATION DIVISION.
002200*************************
002300 PROGRAM-ID.    WHASSIGN.
002310 AUTHOR.        J.BAKKER.
002320 INSTALLATION.  B090290 - DISTRIBUTION CENTER SYSTEMS.
002330 DATE-WRITTEN.  20/08/1997.
002340 DATE-COMPILED.
002350 SECURITY.      NONE.
002700*
002800***********************
002900 ENVIRONMENT  DIVISION.
003000***********************
003100 CONFIGURATION SECTION.
003200 SOURCE-COMPUTER.  IBM-370.
003300 OBJECT-COMPUTER.  IBM-370.
003400 SPECIAL-NAMES.
003500     CLASS WHS-NUMERIC-CLASS IS '0' THRU '9'.
003600 INPUT-OUTPUT SECTION.
003700 FILE-CONTROL.
003800     SELECT WHS-STORE-MASTER
003900         ASSIGN TO WHSTRMST
004000         ORGANIZATION IS SEQUENTIAL
004100         FILE STATUS IS WS-STORE-STATUS.
004200     SELECT WHS-PRODUCT-MASTER
004300         ASSIGN TO WHPRDMST
004400         ORGANIZATION IS SEQUENTIAL
004500         FILE STATUS IS WS-PRODUCT-STATUS.
004600     SELECT WHS-FULFILMENT-LINK-MASTER
004700         ASSIGN TO WHLNKMST
004800         ORGANIZATION IS SEQUENTIAL
004900         FILE STATUS IS WS-LINK-STATUS.
005000****************
005100 DATA  DIVISION.
005200****************
005300 FILE SECTION.
005400 FD  WHS-STORE-MASTER
005500     LABEL RECORDS ARE STANDARD
005600     RECORDING MODE IS F.
005700 01  WHS-STORE-IN-RECORD           PIC X(009).
005800*
005900 FD  WHS-PRODUCT-MASTER
006000     LABEL RECORDS ARE STANDARD
006100     RECORDING MODE IS F.
006200 01  WHS-PRODUCT-IN-RECORD         PIC X(009).
006300*
006400 FD  WHS-FULFILMENT-LINK-MASTER
006500     LABEL RECORDS ARE STANDARD
006600     RECORDING MODE IS F.
006700 01  WHS-LINK-OUT-RECORD           PIC X(027).
006800*-----------------------*
006900 WORKING-STORAGE SECTION.
007000*-----------------------*
007100 01  WS-HEADER.
007200     03  WS-EYECATCHER              PIC X(16)
007300                                     VALUE 'WHASSIGN------WS'.
007400     03  FILLER                     PIC X(04).
007500*
007600 01  WS-FILE-STATUSES.
007700     03  WS-STORE-STATUS            PIC X(02) VALUE '00'.
007800     03  WS-PRODUCT-STATUS          PIC X(02) VALUE '00'.
007900     03  WS-LINK-STATUS             PIC X(02) VALUE '00'.
007950     03  FILLER                     PIC X(01).
008000*
008100 01  WS-WORK-SWITCHES.
008200     03  WS-STORE-FOUND-SW          PIC X(01) VALUE 'N'.
008300         88  WS-STORE-FOUND             VALUE 'Y'.
008400     03  WS-PRODUCT-FOUND-SW        PIC X(01) VALUE 'N'.
008500         88  WS-PRODUCT-FOUND           VALUE 'Y'.
008600     03  WS-WAREHOUSE-FOUND-SW      PIC X(01) VALUE 'N'.
008700         88  WS-WAREHOUSE-FOUND         VALUE 'Y'.
008800     03  WS-EOF-SW                  PIC X(01) VALUE 'N'.
008900         88  WS-AT-EOF                  VALUE 'Y'.
008950     03  FILLER                     PIC X(01).
009000*
009100 01  WS-LINK-CHECK-RESULTS.
009200     03  WS-LINK-EXISTS-SW          PIC X(01) VALUE 'N'.
009300         88  WS-LINK-ALREADY-EXISTS     VALUE 'Y'.
009400     03  WS-WHCOUNT-STORE-PRODUCT   PIC S9(4) COMP VALUE ZERO.
009500     03  WS-SWPAIR-LINKED-SW        PIC X(01) VALUE 'N'.
009600         88  WS-SWPAIR-ALREADY-LINKED   VALUE 'Y'.
009700     03  WS-WHCOUNT-STORE           PIC S9(4) COMP VALUE ZERO.
009800     03  WS-WPPAIR-LINKED-SW        PIC X(01) VALUE 'N'.
009900         88  WS-WPPAIR-ALREADY-LINKED   VALUE 'Y'.
010000     03  WS-PRODCOUNT-WAREHOUSE     PIC S9(4) COMP VALUE ZERO.
010050     03  FILLER                     PIC X(01).
010100*
010200 01  WS-ASSIGN-TRACE-AREA.
010300     03  WS-ASSIGN-TRACE            PIC X(15) VALUE SPACES.
010400     03  WS-ASSIGN-TRACE-X REDEFINES WS-ASSIGN-TRACE.
010500         05  WS-ASSIGN-TRACE-PREFIX     PIC X(06).
010600         05  WS-ASSIGN-TRACE-SUFFIX     PIC X(09).
010650     03  FILLER                     PIC X(01).
010700*
010800 COPY WHREF.
010900 COPY WHLNKMS.
011000 COPY WHWHMST.
011100*-----------------*
011200 LINKAGE SECTION.
011300*-----------------*
011400 01  LK-ASSIGN-TRANSACTION          PIC X(027).
011500 01  LK-WAREHOUSE-TABLE.
011600     03  LK-WHM-ROW PIC X(066) OCCURS 2000 TIMES
011700                    INDEXED BY LK-WHM-IDX LK-WHM-IDX-2.
011800 01  LK-WHM-ROW-COUNT               PIC S9(4) COMP.
011900 01  LK-RESULT-CODE                 PIC X(07).
012000 01  LK-RESULT-REASON               PIC X(45).
012100*---------------------*
012200 PROCEDURE DIVISION USING LK-ASSIGN-TRANSACTION
012300                          LK-WAREHOUSE-TABLE
012400                          LK-WHM-ROW-COUNT
012500                          LK-RESULT-CODE
012600                          LK-RESULT-REASON.
012700*---------------------*
012800 000000-MAIN-CONTROL.
012900     MOVE LK-ASSIGN-TRANSACTION
012950         TO ASSIGN-FULFILMENT-TRANSACTION-IN.
013000     MOVE 'REJECT ' TO LK-RESULT-CODE.
013100     MOVE SPACES    TO LK-RESULT-REASON.
013200     PERFORM 000100-VALIDATE-PAYLOAD
013300         THRU 000100-VALIDATE-PAYLOAD-EXIT.
013400     IF LK-RESULT-REASON NOT = SPACES
013500         GO TO 000000-MAIN-CONTROL-EXIT
013600     END-IF.
013700     PERFORM 000200-CHECK-STORE-EXISTS
013800         THRU 000200-CHECK-STORE-EXISTS-EXIT.
013900     IF LK-RESULT-REASON NOT = SPACES
014000         GO TO 000000-MAIN-CONTROL-EXIT
014100     END-IF.
014200     PERFORM 000300-CHECK-PRODUCT-EXISTS
014300         THRU 000300-CHECK-PRODUCT-EXISTS-EXIT.
014400     IF LK-RESULT-REASON NOT = SPACES
014500         GO TO 000000-MAIN-CONTROL-EXIT
014600     END-IF.
014700     PERFORM 000400-CHECK-WAREHOUSE-ACTIVE
014800         THRU 000400-CHECK-WAREHOUSE-ACTIVE-EXIT.
014900     IF LK-RESULT-REASON NOT = SPACES
015000         GO TO 000000-MAIN-CONTROL-EXIT
015100     END-IF.
015200     PERFORM 000500-CHECK-LINK-CARDINALITY
015300         THRU 000500-CHECK-LINK-CARDINALITY-EXIT.
015400     IF LK-RESULT-REASON NOT = SPACES
015500         GO TO 000000-MAIN-CONTROL-EXIT
015600     END-IF.
015700     IF NOT WS-LINK-ALREADY-EXISTS
015800         PERFORM 000600-POST-LINK-RECORD
015900             THRU 000600-POST-LINK-RECORD-EXIT
016000     END-IF.
016100     MOVE 'ACCEPT ' TO LK-RESULT-CODE.
016200 000000-MAIN-CONTROL-EXIT.
016300     GOBACK.
016400*
016500 000100-VALIDATE-PAYLOAD.
016600*    REGRA DE NEGOCIO - BATCH FLOW 4.2 - AS TRES CHAVES DA
016700*    TRANSACAO DE VINCULO DEVEM ESTAR PRESENTES.
016800     IF WHT-ASN-STORE-ID = ZERO
016900         MOVE 'STORE ID IS REQUIRED' TO LK-RESULT-REASON
017000         GO TO 000100-VALIDATE-PAYLOAD-EXIT
017100     END-IF.
017200     IF WHT-ASN-PRODUCT-ID = ZERO
017300         MOVE 'PRODUCT ID IS REQUIRED' TO LK-RESULT-REASON
017400         GO TO 000100-VALIDATE-PAYLOAD-EXIT
017500     END-IF.
017600     IF WHT-ASN-WAREHOUSE-CODE = SPACES
017700         MOVE 'WAREHOUSE CODE IS REQUIRED' TO LK-RESULT-REASON
017800     END-IF.
017900 000100-VALIDATE-PAYLOAD-EXIT.
018000     EXIT.
018100*
018200 000200-CHECK-STORE-EXISTS.
018300*    REGRA DE NEGOCIO - BATCH FLOW 4.3 - LOJA DEVE EXISTIR NO
018400*    STORE-MASTER (SO EXISTENCIA, SEM MAIS REGRAS DE NEGOCIO).
018500     MOVE 'N' TO WS-STORE-FOUND-SW.
018600     MOVE 'N' TO WS-EOF-SW.
018700     OPEN INPUT WHS-STORE-MASTER.
018800     READ WHS-STORE-MASTER INTO STORE-RECORD
018900         AT END
019000             SET WS-AT-EOF TO TRUE
019100     END-READ.
019200 000210-CHECK-STORE-LOOP.
019300     IF WS-AT-EOF
019400         GO TO 000220-CHECK-STORE-DONE
019500     END-IF.
019600     IF STR-STORE-ID = WHT-ASN-STORE-ID
019700         SET WS-STORE-FOUND TO TRUE
019800         GO TO 000220-CHECK-STORE-DONE
019900     END-IF.
020000     READ WHS-STORE-MASTER INTO STORE-RECORD
020100         AT END
020200             SET WS-AT-EOF TO TRUE
020300     END-READ.
020400     GO TO 000210-CHECK-STORE-LOOP.
020500 000220-CHECK-STORE-DONE.
020600     CLOSE WHS-STORE-MASTER.
020700     IF NOT WS-STORE-FOUND
020800         MOVE 'STORE NOT FOUND' TO LK-RESULT-REASON
020900     END-IF.
021000 000200-CHECK-STORE-EXISTS-EXIT.
021100     EXIT.
021200*
021300 000300-CHECK-PRODUCT-EXISTS.
021400*    REGRA DE NEGOCIO - BATCH FLOW 4.4 - PRODUTO DEVE EXISTIR
021500*    NO PRODUCT-MASTER (SO EXISTENCIA).
021600     MOVE 'N' TO WS-PRODUCT-FOUND-SW.
021700     MOVE 'N' TO WS-EOF-SW.
021800     OPEN INPUT WHS-PRODUCT-MASTER.
021900     READ WHS-PRODUCT-MASTER INTO PRODUCT-RECORD
022000         AT END
022100             SET WS-AT-EOF TO TRUE
022200     END-READ.
022300 000310-CHECK-PRODUCT-LOOP.
022400     IF WS-AT-EOF
022500         GO TO 000320-CHECK-PRODUCT-DONE
022600     END-IF.
022700     IF PRD-PRODUCT-ID = WHT-ASN-PRODUCT-ID
022800         SET WS-PRODUCT-FOUND TO TRUE
022900         GO TO 000320-CHECK-PRODUCT-DONE
023000     END-IF.
023100     READ WHS-PRODUCT-MASTER INTO PRODUCT-RECORD
023200         AT END
023300             SET WS-AT-EOF TO TRUE
023400     END-READ.
023500     GO TO 000310-CHECK-PRODUCT-LOOP.
023600 000320-CHECK-PRODUCT-DONE.
023700     CLOSE WHS-PRODUCT-MASTER.
023800     IF NOT WS-PRODUCT-FOUND
023900         MOVE 'PRODUCT NOT FOUND' TO LK-RESULT-REASON
024000     END-IF.
024100 000300-CHECK-PRODUCT-EXISTS-EXIT.
024200     EXIT.
024300*
024400 000400-CHECK-WAREHOUSE-ACTIVE.
024500*    REGRA DE NEGOCIO - BATCH FLOW 4.5 - O ARMAZEM DEVE EXISTIR
024600*    E ESTAR ATIVO NA TABELA EM MEMORIA DO WAREHOUSE-MASTER.
024700     MOVE 'N' TO WS-WAREHOUSE-FOUND-SW.
024800     IF LK-WHM-ROW-COUNT = ZERO
024900         MOVE 'WAREHOUSE NOT FOUND OR NOT ACTIVE'
024950             TO LK-RESULT-REASON
025000         GO TO 000400-CHECK-WAREHOUSE-ACTIVE-EXIT
025100     END-IF.
025200     SET LK-WHM-IDX TO 1.
025300 000410-CHECK-WAREHOUSE-LOOP.
025400     IF LK-WHM-IDX > LK-WHM-ROW-COUNT
025500         GO TO 000420-CHECK-WAREHOUSE-DONE
025600     END-IF.
025700     MOVE LK-WHM-ROW (LK-WHM-IDX) TO WHM-RECORD.
025800     IF WHM-IS-ACTIVE
025900         AND WHM-BUSINESS-UNIT-CODE = WHT-ASN-WAREHOUSE-CODE
026000         SET WS-WAREHOUSE-FOUND TO TRUE
026100         GO TO 000420-CHECK-WAREHOUSE-DONE
026200     END-IF.
026300     SET LK-WHM-IDX UP BY 1.
026400     GO TO 000410-CHECK-WAREHOUSE-LOOP.
026500 000420-CHECK-WAREHOUSE-DONE.
026600     IF NOT WS-WAREHOUSE-FOUND
026700         MOVE 'WAREHOUSE NOT FOUND OR NOT ACTIVE'
026750             TO LK-RESULT-REASON
026800     END-IF.
026900 000400-CHECK-WAREHOUSE-ACTIVE-EXIT.
027000     EXIT.
027100*
027200 000500-CHECK-LINK-CARDINALITY.
027300*    REGRA DE NEGOCIO 6 - VERIFICA A EXISTENCIA DA TRIPLA E,
027400*    SE AINDA NAO EXISTE, AS TRES REGRAS DE CARDINALIDADE,
027500*    DELEGADAS AO WHLINKCT (VARREDURA DO FULFILMENT-LINK-MASTER).
027600     CALL 'WHLINKCT' USING ASSIGN-FULFILMENT-TRANSACTION-IN
027700                           WS-LINK-EXISTS-SW
027800                           WS-WHCOUNT-STORE-PRODUCT
027900                           WS-SWPAIR-LINKED-SW
028000                           WS-WHCOUNT-STORE
028100                           WS-WPPAIR-LINKED-SW
028200                           WS-PRODCOUNT-WAREHOUSE.
028300     IF WS-LINK-ALREADY-EXISTS
028400         GO TO 000500-CHECK-LINK-CARDINALITY-EXIT
028500     END-IF.
028600     IF WS-WHCOUNT-STORE-PRODUCT >= 2
028700         MOVE 'WAREHOUSE LIMIT EXCEEDED FOR STORE/PRODUCT'
028800             TO LK-RESULT-REASON
028900         GO TO 000500-CHECK-LINK-CARDINALITY-EXIT
029000     END-IF.
029100     IF NOT WS-SWPAIR-ALREADY-LINKED
029200         IF WS-WHCOUNT-STORE >= 3
029300             MOVE 'WAREHOUSE LIMIT EXCEEDED FOR STORE'
029400                 TO LK-RESULT-REASON
029500             GO TO 000500-CHECK-LINK-CARDINALITY-EXIT
029600         END-IF
029700     END-IF.
029800     IF NOT WS-WPPAIR-ALREADY-LINKED
029900         IF WS-PRODCOUNT-WAREHOUSE >= 5
030000             MOVE 'PRODUCT LIMIT EXCEEDED FOR WAREHOUSE'
030100                 TO LK-RESULT-REASON
030200         END-IF
030300     END-IF.
030400 000500-CHECK-LINK-CARDINALITY-EXIT.
030500     EXIT.
030600*
030700 000600-POST-LINK-RECORD.
030800*    REGRA DE NEGOCIO - BATCH FLOW 4.8 - GRAVA O NOVO VINCULO
030900*    POR EXTENSAO (APPEND) NO FULFILMENT-LINK-MASTER.
031000     MOVE WHT-ASN-STORE-ID       TO LNK-STORE-ID.
031100     MOVE WHT-ASN-PRODUCT-ID     TO LNK-PRODUCT-ID.
031200     MOVE WHT-ASN-WAREHOUSE-CODE TO LNK-WAREHOUSE-CODE.
031300     OPEN EXTEND WHS-FULFILMENT-LINK-MASTER.
031400     WRITE WHS-LINK-OUT-RECORD FROM FULFILMENT-LINK-RECORD.
031500     CLOSE WHS-FULFILMENT-LINK-MASTER.
031600 000600-POST-LINK-RECORD-EXIT.
031700     EXIT.
