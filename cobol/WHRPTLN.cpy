000100*--> COPY 080 BYTES  -   - BOOK  WHRPTLN -
000200**************************************************************
000300*                 RELATORIO DE PROCESSAMENTO DE TRANSACOES    *
000400*         ================================================   *
000500*                                                              *
000600*   LINHA     - WHRPTLN                                       *
000700*   BOOK      - WHRPTLN                                       *
000800*   TAM.REG.  - 080 BYTES                                     *
000900*                                                              *
001000*------------------------------------------------------------*
001100*                    DESCRICAO DOS CAMPOS                    *
001200*------------------------------------------------------------*
001300* CAMPO                     | DESCRICAO                      *
001400*------------------------------------------------------------*
001500* RPT-TRANSACTION-TYPE      | CREATE / REPLACE / ARCHIVE /    *
001600*                           | ASSIGN                         *
001700*------------------------------------------------------------*
001800* RPT-KEY-IDENTIFIER        | CODIGO DO ARMAZEM, OU A TRIPLA *
001900*                           | LOJA/PRODUTO/ARMAZEM PARA AS   *
002000*                           | TRANSACOES DE VINCULO (ASSIGN) *
002100*------------------------------------------------------------*
002200* RPT-RESULT                | ACCEPT OU REJECT               *
002300*------------------------------------------------------------*
002400* RPT-REASON                | BRANCO QUANDO ACCEPT; MOTIVO   *
002500*                           | DA REJEICAO QUANDO REJECT      *
002600*------------------------------------------------------------*
002700**************************************************************
002800*
002900     05      TRANSACTION-REPORT-OUT.
003000       10    RPT-TRANSACTION-TYPE     PIC X(10).
003100       10    RPT-KEY-IDENTIFIER       PIC X(15).
003200       10    RPT-RESULT               PIC X(07).
003300       10    RPT-REASON               PIC X(45).
003400       10    FILLER                   PIC X(03).
003500*
003600**************************************************************
003700*      LINHA DE TOTAIS DE CONTROLE - REDEFINICAO DA MESMA     *
003800*      LINHA DE 80 BYTES, IMPRESSA UMA VEZ POR TIPO DE         *
003900*      TRANSACAO NO FINAL DO RELATORIO                        *
004000**************************************************************
004100*
004200     05      RPT-SUMMARY-LINE   REDEFINES TRANSACTION-REPORT-OUT.
004300       10    RPT-SUM-TRANSACTION-TYPE  PIC X(10).
004400       10    RPT-SUM-LABEL             PIC X(15)
004500                                       VALUE 'TOTALS        '.
004600       10    RPT-SUM-ACCEPTED          PIC ZZZ,ZZ9.
004700       10    RPT-SUM-ACC-LIT           PIC X(10)
004710                                       VALUE ' ACCEPTED '.
004800       10    RPT-SUM-REJECTED          PIC ZZZ,ZZ9.
004900       10    RPT-SUM-REJ-LIT           PIC X(10)
004910                                       VALUE ' REJECTED'.
005000       10    FILLER                    PIC X(21).
005100*
005200**************************************************************
005300*                   LOG DE MANUTENCAO                        *
005400**************************************************************
005500*   DATA   | MARCA | RESP            | MOTIVO                *
005600*----------+-------+-----------------+-----------------------*
005700* 14/02/98 | N/A   | R.HEEMSKERK     | CRIACAO DO COPYBOOK    *
005800* 09/09/98 | Y2K11 | P.DEVRIES       | CONFIRMADO - SEM       *
005900*          |       |                 | CAMPOS DE DATA NESTA   *
006000*          |       |                 | LINHA DE RELATORIO     *
006100* 30/04/02 | N/A   | J.BAKKER        | INCLUI RPT-SUMMARY-LINE *
006200**************************************************************
