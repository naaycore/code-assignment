000100******************************************************************
000200* Valter Siqueira - Systems
000300* Laboratorio de uso particular
000400* ----------------------------------------------------------------
000500* Sistema .............. WHR
000600* Programa.............. WHARCHIV
000700* Tipo    .............. Batch (subprograma)
000800* Finalidade ........... Marcar um registro de armazem ativo
000900*                        como arquivado (soft-delete / data
001000*                        de fim logico) no WAREHOUSE-MASTER
001100*                        Recebe informacoes pela LINKAGE SECTION
001200* DSnames .............. B090290.WHWHMST
001300* JOB def cluster ...... B090290.LIB.JCL(WHRULMNJ)
001400* Transacao CICS  ...... N/A (SUBPROGRAMA BATCH)
001500*----------------------------------------------------------------*
001600* CHANGE ACTIVITY :
001700*
001800* PN= REASON      REL YYMMDD HDXXIII : REMARKS
001900* $D0= B090294     100 971110 HDRHK   : IMPLANTACAO
002000* $D1= B090406     120 990119 HDPDV   : Y2K - CONFIRMADO, SEM
002100*                                      IMPACTO
002200* $P1= B090475     130 000308 HDPDV   : CODIGO EM BRANCO OU
002300*                                      AUSENTE PASSA A SER
002400*                                      TRATADO IGUAL A "NAO
002500*                                      ENCONTRADO"
002600*
002700******************************************************************
002800 IDENTIFICATION DIVISION.
002900 PROGRAM-ID.    WHARCHIV.
003000 AUTHOR.        R.HEEMSKERK.
003100 INSTALLATION.  B090290 - DISTRIBUTION CENTER SYSTEMS.
003200 DATE-WRITTEN.  10/11/1997.
003300 DATE-COMPILED.
003400 SECURITY.      NONE.
003500*
003600***********************
003700 ENVIRONMENT  DIVISION.
003800***********************
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER.  IBM-370.
004100 OBJECT-COMPUTER.  IBM-370.
004200 SPECIAL-NAMES.
004300     CLASS WHV-NUMERIC-CLASS IS '0' THRU '9'.
004400****************
004500 DATA  DIVISION.
004600****************
004700*-----------------------*
004800 WORKING-STORAGE SECTION.
004900*-----------------------*
005000 01  WS-HEADER.
005100     03  WS-EYECATCHER              PIC X(16)
005200                                     VALUE 'WHARCHIV------WS'.
005300     03  FILLER                     PIC X(04).
005400*
005500 01  WS-WORK-SWITCHES.
005600     03  WS-FOUND-SW                PIC X(01) VALUE 'N'.
005700         88  WS-RECORD-FOUND            VALUE 'Y'.
005710     03  FILLER                     PIC X(01).
005750*
005760 01  WS-ARCHIVE-KEY-WORK.
005770     03  WS-ARC-CODE-DISPLAY        PIC X(15) VALUE SPACES.
005780     03  WS-ARC-CODE-DISPLAY-X REDEFINES WS-ARC-CODE-DISPLAY.
005790         05  WS-ARC-CODE-PREFIX         PIC X(06).
005795         05  WS-ARC-CODE-SUFFIX         PIC X(09).
005797     03  FILLER                     PIC X(01).
005800*
005900 COPY WHLOCTB.
006000 COPY WHWHMST.
006100*-----------------*
006200 LINKAGE SECTION.
006300*-----------------*
006400 01  LK-ARCHIVE-TRANSACTION         PIC X(015).
006500 01  LK-WAREHOUSE-TABLE.
006600     03  LK-WHM-ROW PIC X(066) OCCURS 2000 TIMES
006700                    INDEXED BY LK-WHM-IDX LK-WHM-IDX-2.
006800 01  LK-WHM-ROW-COUNT               PIC S9(4) COMP.
006900 01  LK-RUN-DATE                    PIC 9(08).
007000 01  LK-RUN-TIME                    PIC 9(06).
007100 01  LK-RESULT-CODE                 PIC X(07).
007200 01  LK-RESULT-REASON               PIC X(45).
007300*---------------------*
007400 PROCEDURE DIVISION USING LK-ARCHIVE-TRANSACTION
007500                          LK-WAREHOUSE-TABLE
007600                          LK-WHM-ROW-COUNT
007700                          LK-RUN-DATE
007800                          LK-RUN-TIME
007900                          LK-RESULT-CODE
008000                          LK-RESULT-REASON.
008100*---------------------*
008200 000000-MAIN-CONTROL.
008300     MOVE LK-ARCHIVE-TRANSACTION
008350         TO ARCHIVE-WAREHOUSE-TRANSACTION-IN.
008400     MOVE 'REJECT ' TO LK-RESULT-CODE.
008500     MOVE SPACES    TO LK-RESULT-REASON.
008600     PERFORM 000100-ARCHIVE-RECORD
008700         THRU 000100-ARCHIVE-RECORD-EXIT.
008800     GOBACK.
008900 000000-MAIN-CONTROL-EXIT.
009000     EXIT.
009100*
009200 000100-ARCHIVE-RECORD.
009300*    REGRA DE NEGOCIO 4 - REJEITA SE O CODIGO ESTIVER AUSENTE
009400*    OU EM BRANCO (TRATADO IGUAL A "NAO ENCONTRADO"); CASO
009500*    CONTRARIO CARIMBA A DATA/HORA DE ARQUIVAMENTO E REGRAVA -
009600*    SEM REVALIDACAO DE CAPACIDADE/ESTOQUE.
009700     MOVE 'N' TO WS-FOUND-SW.
009800     IF WHT-ARC-BUSINESS-UNIT-CODE = SPACES
009900         MOVE 'WAREHOUSE NOT FOUND' TO LK-RESULT-REASON
010000         GO TO 000100-ARCHIVE-RECORD-EXIT
010100     END-IF.
010200     IF LK-WHM-ROW-COUNT = ZERO
010300         MOVE 'WAREHOUSE NOT FOUND' TO LK-RESULT-REASON
010400         GO TO 000100-ARCHIVE-RECORD-EXIT
010500     END-IF.
010600     SET LK-WHM-IDX TO 1.
010700 000110-FIND-ACTIVE-ROW.
010800     IF LK-WHM-IDX > LK-WHM-ROW-COUNT
010900         GO TO 000120-FIND-ACTIVE-ROW-DONE
011000     END-IF.
011100     MOVE LK-WHM-ROW (LK-WHM-IDX) TO WHM-RECORD.
011200     IF WHM-IS-ACTIVE
011300         AND WHM-BUSINESS-UNIT-CODE = WHT-ARC-BUSINESS-UNIT-CODE
011400         SET WS-RECORD-FOUND TO TRUE
011500         GO TO 000120-FIND-ACTIVE-ROW-DONE
011600     END-IF.
011700     SET LK-WHM-IDX UP BY 1.
011800     GO TO 000110-FIND-ACTIVE-ROW.
011900 000120-FIND-ACTIVE-ROW-DONE.
012000     IF NOT WS-RECORD-FOUND
012100         MOVE 'WAREHOUSE NOT FOUND' TO LK-RESULT-REASON
012200         GO TO 000100-ARCHIVE-RECORD-EXIT
012300     END-IF.
012400     MOVE LK-RUN-DATE TO WHM-ARCHIVED-DATE.
012500     MOVE LK-RUN-TIME TO WHM-ARCHIVED-TIME.
012600     MOVE WHM-RECORD TO LK-WHM-ROW (LK-WHM-IDX).
012700     MOVE 'ACCEPT ' TO LK-RESULT-CODE.
012800 000100-ARCHIVE-RECORD-EXIT.
012900     EXIT.
