000100*===============================================================*
000200* PROGRAMA  : WHREPLAC
000300* ANALISTA  : P.DEVRIES
000400* DATA      : 22/06/1998
000500* SISTEMA   : WHR - WAREHOUSE FULFILMENT RULE ENGINE
000600* LINGUAGEM : COBOL
000700* COMPILACAO: 46 - PSOSE600 - Cobol 5.2 c/otimizacao p/producao
000800* AMBIENTE  : BATCH
000900* OBJETIVO  : VALIDAR E GRAVAR A SUBSTITUICAO (RE-VERSIONAMENTO)
001000*             DE UM ARMAZEM ATIVO - ARQUIVA A VERSAO ATUAL E
001100*             GRAVA A NOVA VERSAO SOB O MESMO CODIGO.
001200* OBSERVACAO: CHAMADO PELO WHRULMN UMA VEZ POR TRANSACAO DE
001300*             REPLACE-WAREHOUSE-TRANSACTION-IN.
001400*----------------------------------------------------------------
001500* VRS003 HDPDV 000310 - REGRA 6 (AJUSTE DE CAPACIDADE) PASSA A
001600*                       DESCONTAR A CAPACIDADE ATUAL SO QUANDO
001700*                       A LOCALIDADE NAO MUDA
001800* VRS002 HDPDV 990119 - Y2K - CONFIRMADO, SEM IMPACTO
001900* VRS001 HDPDV 980622 - IMPLANTACAO
002000*===============================================================*
002100*
002200*************************
002300 IDENTIFICATION DIVISION.
002400*************************
002500 PROGRAM-ID.    WHREPLAC.
002600 AUTHOR.        P.DEVRIES.
002700 INSTALLATION.  B090290 - DISTRIBUTION CENTER SYSTEMS.
002800 DATE-WRITTEN.  22/06/1998.
002900 DATE-COMPILED.
003000 SECURITY.      NONE.
003100*
003200***********************
003300 ENVIRONMENT  DIVISION.
003400***********************
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER.  IBM-370.
003700 OBJECT-COMPUTER.  IBM-370.
003800 SPECIAL-NAMES.
003900     CLASS WHP-NUMERIC-CLASS IS '0' THRU '9'.
004000****************
004100 DATA  DIVISION.
004200****************
004300*-----------------------*
004400 WORKING-STORAGE SECTION.
004500*-----------------------*
004600 77  CTE-VERS                       PIC X(06) VALUE 'VRS003'.
004700*
004800 01  WS-HEADER.
004900     03  WS-EYECATCHER              PIC X(16)
005000                                     VALUE 'WHREPLAC------WS'.
005100     03  FILLER                     PIC X(04).
005200*
005300 01  WS-WORK-SWITCHES.
005400     03  WS-CURRENT-FOUND-SW        PIC X(01) VALUE 'N'.
005500         88  WS-CURRENT-FOUND           VALUE 'Y'.
005600     03  WS-LOCATION-FOUND-SW       PIC X(01) VALUE 'N'.
005700         88  WS-LOCATION-FOUND          VALUE 'Y'.
005800     03  WS-SAME-LOCATION-SW        PIC X(01) VALUE 'N'.
005900         88  WS-SAME-LOCATION           VALUE 'Y'.
005950     03  FILLER                     PIC X(01).
006000*
006100 01  WS-WORK-FIELDS.
006200     03  WS-LOCATION-CODE-WORK      PIC X(15) VALUE SPACES.
006300     03  WS-MAX-WAREHOUSES          PIC S9(4) COMP-3 VALUE ZERO.
006400     03  WS-MAX-CAPACITY            PIC S9(7) COMP-3 VALUE ZERO.
006500     03  WS-COUNT-AT-LOCATION       PIC S9(4) COMP VALUE ZERO.
006600     03  WS-SUM-CAPACITY-AT-LOCATION PIC S9(7) COMP-3 VALUE ZERO.
006700     03  WS-ADJUSTED-COUNT          PIC S9(4) COMP VALUE ZERO.
006800     03  WS-ADJUSTED-CAPACITY       PIC S9(7) COMP-3 VALUE ZERO.
006900     03  WS-CURRENT-IDX-SAVE        PIC S9(4) COMP VALUE ZERO.
006950     03  FILLER                     PIC X(01).
007000*
007100 01  WS-CURRENT-RECORD-SAVE.
007200     03  WS-CUR-LOCATION-CODE       PIC X(15) VALUE SPACES.
007300     03  WS-CUR-CAPACITY            PIC S9(7) COMP-3 VALUE ZERO.
007400     03  WS-CUR-STOCK                PIC S9(7) COMP-3 VALUE ZERO.
007450     03  FILLER                     PIC X(01).
007500*
007600 01  WS-RUN-STAMP-WORK.
007700     03  WS-STAMP-DATE              PIC 9(08) VALUE ZERO.
007800     03  WS-STAMP-DATE-X  REDEFINES WS-STAMP-DATE.
007900         05  WS-STAMP-CCYY              PIC 9(04).
008000         05  WS-STAMP-MM                PIC 9(02).
008100         05  WS-STAMP-DD                PIC 9(02).
008200     03  WS-STAMP-TIME              PIC 9(06) VALUE ZERO.
008250     03  FILLER                     PIC X(01).
008300*
008400 COPY WHTXNWH.
008500 COPY WHWHMST.
008600*-----------------*
008700 LINKAGE SECTION.
008800*-----------------*
008900 01  LK-REPLACE-TRANSACTION         PIC X(038).
009000 01  LK-WAREHOUSE-TABLE.
009100     03  LK-WHM-ROW PIC X(066) OCCURS 2000 TIMES
009200                    INDEXED BY LK-WHM-IDX LK-WHM-IDX-2.
009300 01  LK-WHM-ROW-COUNT               PIC S9(4) COMP.
009400 01  LK-RUN-DATE                    PIC 9(08).
009500 01  LK-RUN-TIME                    PIC 9(06).
009600 01  LK-RESULT-CODE                 PIC X(07).
009700 01  LK-RESULT-REASON               PIC X(45).
009800*---------------------*
009900 PROCEDURE DIVISION USING LK-REPLACE-TRANSACTION
010000                          LK-WAREHOUSE-TABLE
010100                          LK-WHM-ROW-COUNT
010200                          LK-RUN-DATE
010300                          LK-RUN-TIME
010400                          LK-RESULT-CODE
010500                          LK-RESULT-REASON.
010600*---------------------*
010700 000000-MAIN-CONTROL.
010800     MOVE LK-REPLACE-TRANSACTION
010850         TO REPLACE-WAREHOUSE-TRANSACTION-IN.
010900     MOVE 'REJECT ' TO LK-RESULT-CODE.
011000     MOVE SPACES    TO LK-RESULT-REASON.
011100     PERFORM 000100-VALIDATE-PAYLOAD
011200         THRU 000100-VALIDATE-PAYLOAD-EXIT.
011300     IF LK-RESULT-REASON NOT = SPACES
011400         GO TO 000000-MAIN-CONTROL-EXIT
011500     END-IF.
011600     PERFORM 000200-FIND-CURRENT-RECORD
011700         THRU 000200-FIND-CURRENT-RECORD-EXIT.
011800     IF LK-RESULT-REASON NOT = SPACES
011900         GO TO 000000-MAIN-CONTROL-EXIT
012000     END-IF.
012100     PERFORM 000300-CHECK-STOCK-RULES
012200         THRU 000300-CHECK-STOCK-RULES-EXIT.
012300     IF LK-RESULT-REASON NOT = SPACES
012400         GO TO 000000-MAIN-CONTROL-EXIT
012500     END-IF.
012600     PERFORM 000400-RESOLVE-LOCATION
012700         THRU 000400-RESOLVE-LOCATION-EXIT.
012800     IF LK-RESULT-REASON NOT = SPACES
012900         GO TO 000000-MAIN-CONTROL-EXIT
013000     END-IF.
013100     PERFORM 000500-SCAN-LOCATION-TOTALS
013200         THRU 000500-SCAN-LOCATION-TOTALS-EXIT.
013300     PERFORM 000600-CHECK-LOCATION-LIMITS
013400         THRU 000600-CHECK-LOCATION-LIMITS-EXIT.
013500     IF LK-RESULT-REASON NOT = SPACES
013600         GO TO 000000-MAIN-CONTROL-EXIT
013700     END-IF.
013800     IF WHT-RPL-STOCK > WHT-RPL-CAPACITY
013900         MOVE 'STOCK EXCEEDS CAPACITY' TO LK-RESULT-REASON
014000         GO TO 000000-MAIN-CONTROL-EXIT
014100     END-IF.
014200     PERFORM 000700-ARCHIVE-CURRENT-RECORD
014300         THRU 000700-ARCHIVE-CURRENT-RECORD-EXIT.
014400     PERFORM 000800-POST-REPLACEMENT
014500         THRU 000800-POST-REPLACEMENT-EXIT.
014600     MOVE 'ACCEPT ' TO LK-RESULT-CODE.
014700 000000-MAIN-CONTROL-EXIT.
014800     GOBACK.
014900*
015000 000100-VALIDATE-PAYLOAD.
015100*    REGRA DE NEGOCIO 1 - MESMO FORMATO DO CREATE.
015200     IF WHT-RPL-BUSINESS-UNIT-CODE = SPACES
015300         MOVE 'BUSINESS UNIT CODE IS REQUIRED' TO LK-RESULT-REASON
015400         GO TO 000100-VALIDATE-PAYLOAD-EXIT
015500     END-IF.
015600     IF WHT-RPL-LOCATION-CODE = SPACES
015700         MOVE 'LOCATION IS REQUIRED' TO LK-RESULT-REASON
015800         GO TO 000100-VALIDATE-PAYLOAD-EXIT
015900     END-IF.
016000     IF WHT-RPL-CAPACITY < ZERO
016100         MOVE 'CAPACITY MUST BE ZERO OR GREATER'
016150             TO LK-RESULT-REASON
016200         GO TO 000100-VALIDATE-PAYLOAD-EXIT
016300     END-IF.
016400     IF WHT-RPL-STOCK < ZERO
016500         MOVE 'STOCK MUST BE ZERO OR GREATER' TO LK-RESULT-REASON
016600     END-IF.
016700 000100-VALIDATE-PAYLOAD-EXIT.
016800     EXIT.
016900*
017000 000200-FIND-CURRENT-RECORD.
017100*    REGRA DE NEGOCIO 3.1 - O ARMAZEM A SER SUBSTITUIDO DEVE
017200*    EXISTIR E ESTAR ATIVO.
017300     SET WS-CURRENT-FOUND-SW TO 'N'.
017400     MOVE ZERO TO WS-CURRENT-IDX-SAVE.
017500     IF LK-WHM-ROW-COUNT = ZERO
017600         MOVE 'WAREHOUSE NOT FOUND OR NOT ACTIVE'
017650             TO LK-RESULT-REASON
017700         GO TO 000200-FIND-CURRENT-RECORD-EXIT
017800     END-IF.
017900     SET LK-WHM-IDX TO 1.
018000 000210-FIND-CURRENT-LOOP.
018100     IF LK-WHM-IDX > LK-WHM-ROW-COUNT
018200         GO TO 000220-FIND-CURRENT-DONE
018300     END-IF.
018400     MOVE LK-WHM-ROW (LK-WHM-IDX) TO WHM-RECORD.
018500     IF WHM-IS-ACTIVE
018600         AND WHM-BUSINESS-UNIT-CODE = WHT-RPL-BUSINESS-UNIT-CODE
018700         SET WS-CURRENT-FOUND TO TRUE
018800         SET WS-CURRENT-IDX-SAVE TO LK-WHM-IDX
018900         MOVE WHM-LOCATION-CODE TO WS-CUR-LOCATION-CODE
019000         MOVE WHM-CAPACITY      TO WS-CUR-CAPACITY
019100         MOVE WHM-STOCK          TO WS-CUR-STOCK
019200         GO TO 000220-FIND-CURRENT-DONE
019300     END-IF.
019400     SET LK-WHM-IDX UP BY 1.
019500     GO TO 000210-FIND-CURRENT-LOOP.
019600 000220-FIND-CURRENT-DONE.
019700     IF NOT WS-CURRENT-FOUND
019800         MOVE 'WAREHOUSE NOT FOUND OR NOT ACTIVE'
019850             TO LK-RESULT-REASON
019900     END-IF.
020000 000200-FIND-CURRENT-RECORD-EXIT.
020100     EXIT.
020200*
020300 000300-CHECK-STOCK-RULES.
020400*    REGRA DE NEGOCIO 3.2/3.3 - O ESTOQUE NOVO TEM QUE SER
020500*    IGUAL AO ATUAL; A CAPACIDADE NOVA TEM QUE COMPORTAR O
020600*    ESTOQUE ATUAL.
020700     IF WHT-RPL-STOCK NOT = WS-CUR-STOCK
020800         MOVE 'STOCK MUST EQUAL CURRENT STOCK' TO LK-RESULT-REASON
020900         GO TO 000300-CHECK-STOCK-RULES-EXIT
021000     END-IF.
021100     IF WHT-RPL-CAPACITY < WS-CUR-STOCK
021200         MOVE 'CAPACITY BELOW CURRENT STOCK' TO LK-RESULT-REASON
021300     END-IF.
021400 000300-CHECK-STOCK-RULES-EXIT.
021500     EXIT.
021600*
021700 000400-RESOLVE-LOCATION.
021800*    REGRA DE NEGOCIO 3.4 - RESOLUCAO DA NOVA LOCALIDADE.
021900     MOVE SPACES TO WS-LOCATION-CODE-WORK.
022000     MOVE WHT-RPL-LOCATION-CODE TO WS-LOCATION-CODE-WORK.
022100     MOVE 'N' TO WS-LOCATION-FOUND-SW.
022200     CALL 'WHLOCGW' USING WS-LOCATION-CODE-WORK
022300                          WS-LOCATION-FOUND-SW
022400                          WS-MAX-WAREHOUSES
022500                          WS-MAX-CAPACITY.
022600     IF NOT WS-LOCATION-FOUND
022700         MOVE 'LOCATION CODE NOT FOUND' TO LK-RESULT-REASON
022800     END-IF.
022900     IF WS-LOCATION-CODE-WORK = WS-CUR-LOCATION-CODE
023000         SET WS-SAME-LOCATION TO TRUE
023100     ELSE
023200         SET WS-SAME-LOCATION-SW TO 'N'
023300     END-IF.
023400 000400-RESOLVE-LOCATION-EXIT.
023500     EXIT.
023600*
023700 000500-SCAN-LOCATION-TOTALS.
023800*    REGRA DE NEGOCIO 3.5/3.6 - COUNT E CAP-SUM NA NOVA
023900*    LOCALIDADE (INCLUEM O REGISTRO ATUAL SE ELE JA ESTIVER
024000*    LA); O AJUSTE PARA CROSS-LOCATION EH FEITO AQUI.
024100     CALL 'WHACTSCN' USING LK-WAREHOUSE-TABLE
024200                           LK-WHM-ROW-COUNT
024300                           WS-LOCATION-CODE-WORK
024400                           WS-COUNT-AT-LOCATION
024500                           WS-SUM-CAPACITY-AT-LOCATION.
024600     IF WS-SAME-LOCATION
024700         MOVE WS-COUNT-AT-LOCATION TO WS-ADJUSTED-COUNT
024800         COMPUTE WS-ADJUSTED-CAPACITY =
024900             WS-SUM-CAPACITY-AT-LOCATION - WS-CUR-CAPACITY
025000             + WHT-RPL-CAPACITY
025100     ELSE
025200         COMPUTE WS-ADJUSTED-COUNT = WS-COUNT-AT-LOCATION + 1
025300         COMPUTE WS-ADJUSTED-CAPACITY =
025400             WS-SUM-CAPACITY-AT-LOCATION + WHT-RPL-CAPACITY
025500     END-IF.
025600 000500-SCAN-LOCATION-TOTALS-EXIT.
025700     EXIT.
025800*
025900 000600-CHECK-LOCATION-LIMITS.
026000*    REGRA DE NEGOCIO 3.5 - LIMITE DE ARMAZENS NA NOVA
026100*    LOCALIDADE (SOBRE O TOTAL AJUSTADO).
026200     IF WS-ADJUSTED-COUNT > WS-MAX-WAREHOUSES
026300         MOVE 'LOCATION WAREHOUSE COUNT EXCEEDED'
026350             TO LK-RESULT-REASON
026400         GO TO 000600-CHECK-LOCATION-LIMITS-EXIT
026500     END-IF.
026600*    REGRA DE NEGOCIO 3.6 - LIMITE DE CAPACIDADE (AJUSTADA).
026700     IF WS-ADJUSTED-CAPACITY > WS-MAX-CAPACITY
026800         MOVE 'LOCATION CAPACITY EXCEEDED' TO LK-RESULT-REASON
026900     END-IF.
027000 000600-CHECK-LOCATION-LIMITS-EXIT.
027100     EXIT.
027200*
027300 000700-ARCHIVE-CURRENT-RECORD.
027400*    REGRA DE NEGOCIO 3.8 (PRIMEIRA PARTE) - ARQUIVA A VERSAO
027500*    ATUAL NO LUGAR.
027600     SET LK-WHM-IDX TO WS-CURRENT-IDX-SAVE.
027700     MOVE LK-WHM-ROW (LK-WHM-IDX) TO WHM-RECORD.
027800     MOVE LK-RUN-DATE TO WHM-ARCHIVED-DATE.
027900     MOVE LK-RUN-TIME TO WHM-ARCHIVED-TIME.
028000     MOVE WHM-RECORD TO LK-WHM-ROW (LK-WHM-IDX).
028100 000700-ARCHIVE-CURRENT-RECORD-EXIT.
028200     EXIT.
028300*
028400 000800-POST-REPLACEMENT.
028500*    REGRA DE NEGOCIO 3.8 (SEGUNDA PARTE) - GRAVA A NOVA
028600*    VERSAO ATIVA SOB O MESMO CODIGO DE NEGOCIO.
028700     ADD 1 TO LK-WHM-ROW-COUNT.
028800     SET LK-WHM-IDX TO LK-WHM-ROW-COUNT.
028900     MOVE WHT-RPL-BUSINESS-UNIT-CODE TO WHM-BUSINESS-UNIT-CODE.
029000     MOVE WHT-RPL-LOCATION-CODE      TO WHM-LOCATION-CODE.
029100     MOVE WHT-RPL-CAPACITY           TO WHM-CAPACITY.
029200     MOVE WHT-RPL-STOCK              TO WHM-STOCK.
029300     MOVE LK-RUN-DATE                TO WHM-CREATED-DATE.
029400     MOVE LK-RUN-TIME                TO WHM-CREATED-TIME.
029500     MOVE ZERO                       TO WHM-ARCHIVED-DATE.
029600     MOVE ZERO                       TO WHM-ARCHIVED-TIME.
029700     MOVE WHM-RECORD TO LK-WHM-ROW (LK-WHM-IDX).
029800 000800-POST-REPLACEMENT-EXIT.
029900     EXIT.
