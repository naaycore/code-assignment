000100*--> COPY 038 BYTES  -   - BOOK  WHTXNWH -
000200**************************************************************
000300*      TRANSACOES DE ENTRADA - CRIACAO E SUBSTITUICAO DE      *
000400*      ARMAZEM (CREATE-WAREHOUSE / REPLACE-WAREHOUSE)         *
000500*                                                              *
000600*      AMBAS AS TRANSACOES TEM O MESMO LAYOUT DE 38 BYTES -    *
000700*      SO MUDA O FILE DE ENTRADA (WHCRTXIN / WHRPLXIN) E A     *
000800*      REGRA QUE O PROGRAMA APLICA SOBRE OS DADOS.             *
000900*                                                              *
001000*      OBS: WHT-LOCATION-CODE VEM COM 13 POSICOES, NAO 15,     *
001100*      PARA FECHAR NO REGISTRO DE 38 BYTES JUNTO COM OS        *
001200*      CAMPOS EMPACOTADOS DE CAPACITY/STOCK; NENHUM CODIGO     *
001300*      DE LOCALIDADE OBSERVADO PASSA DE 13 POSICOES.           *
001400**************************************************************
001500*
001600     05      CREATE-WAREHOUSE-TRANSACTION-IN.
001700       10    WHT-CRT-BUSINESS-UNIT-CODE   PIC X(15).
001800       10    WHT-CRT-LOCATION-CODE        PIC X(13).
001900       10    FILLER                       PIC X(02).
002000       10    WHT-CRT-CAPACITY             PIC S9(7) COMP-3.
002100       10    WHT-CRT-STOCK                PIC S9(7) COMP-3.
002200*
002300     05      REPLACE-WAREHOUSE-TRANSACTION-IN.
002400       10    WHT-RPL-BUSINESS-UNIT-CODE   PIC X(15).
002500       10    WHT-RPL-LOCATION-CODE        PIC X(13).
002600       10    FILLER                       PIC X(02).
002700       10    WHT-RPL-CAPACITY             PIC S9(7) COMP-3.
002800       10    WHT-RPL-STOCK                PIC S9(7) COMP-3.
002900*
003000**************************************************************
003100*                   LOG DE MANUTENCAO                        *
003200**************************************************************
003300*   DATA   | MARCA | RESP            | MOTIVO                *
003400*----------+-------+-----------------+-----------------------*
003500* 11/05/97 | N/A   | R.HEEMSKERK     | CRIACAO DO COPYBOOK    *
003600* 22/01/99 | Y2K07 | P.DEVRIES       | CONFIRMADO - NAO HA    *
003700*          |       |                 | CAMPOS DE DATA NESTE   *
003800*          |       |                 | LAYOUT - SEM IMPACTO   *
003900**************************************************************
