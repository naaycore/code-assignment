000100*--> COPY 066 BYTES  -   - BOOK  WHWHMST -
000200**************************************************************
000300*       WAREHOUSE MASTER RECORD LAYOUT AND IN-MEMORY TABLE    *
000400*       USADO PELO MOTOR DE REGRAS DE ARMAZENS DO CENTRO      *
000500*       DE DISTRIBUICAO (WHRULMN E SUBPROGRAMAS)              *
000600*                                                              *
000700*       O ARQUIVO WAREHOUSE-MASTER EH SEQUENCIAL (NAO HA       *
000800*       ACESSO ISAM DISPONIVEL NESTA INSTALACAO), MANTIDO      *
000900*       EM SEQUENCIA ASCENDENTE POR WHM-BUSINESS-UNIT-CODE    *
001000*       E, DENTRO DO CODIGO, POR WHM-CREATED-DATE/TIME.        *
001100*       O PROGRAMA DRIVER CARREGA O ARQUIVO INTEIRO NA TABELA *
001200*       WS-WAREHOUSE-TABLE NO INICIO DO JOB E REGRAVA A        *
001300*       TABELA COMPLETA NO FINAL (OLD MASTER / NEW MASTER).   *
001400**************************************************************
001500*
001600     05      WHM-RECORD.
001700       10    WHM-BUSINESS-UNIT-CODE   PIC  X(15).
001800       10    WHM-LOCATION-CODE        PIC  X(15).
001900       10    WHM-CAPACITY             PIC  S9(7) COMP-3.
002000       10    WHM-STOCK                PIC  S9(7) COMP-3.
002100       10    WHM-CREATED-DATE         PIC  9(08).
002150       10    WHM-CREATED-DATE-X  REDEFINES WHM-CREATED-DATE.
002160         15  WHM-CREATED-CCYY            PIC 9(04).
002170         15  WHM-CREATED-MM              PIC 9(02).
002180         15  WHM-CREATED-DD              PIC 9(02).
002200       10    WHM-CREATED-TIME         PIC  9(06).
002300       10    WHM-ARCHIVED-DATE        PIC  9(08).
002400         88  WHM-IS-ACTIVE                VALUE 0.
002450       10    WHM-ARCHIVED-DATE-X REDEFINES WHM-ARCHIVED-DATE.
002460         15  WHM-ARCHIVED-CCYY           PIC 9(04).
002470         15  WHM-ARCHIVED-MM             PIC 9(02).
002480         15  WHM-ARCHIVED-DD             PIC 9(02).
002500       10    WHM-ARCHIVED-TIME        PIC  9(06).
002800*
002900**************************************************************
003000*                   LOG DE MANUTENCAO                        *
003100**************************************************************
003200*   DATA   | MARCA | RESP            | MOTIVO                *
003300*----------+-------+-----------------+-----------------------*
003400* 03/12/96 | N/A   | R.HEEMSKERK     | CRIACAO DO COPYBOOK    *
003500* 19/06/98 | Y2K03 | R.HEEMSKERK     | AJUSTE ANO 2000 -      *
003600*          |       |                 | CCYYMMDD EM TODAS AS  *
003700*          |       |                 | DATAS DO WAREHOUSE    *
003800* 14/02/09 | N/A   | P.DEVRIES       | INCLUI 88 WHM-IS-      *
003850*          |       |                 | ACTIVE SOB O PROPRIO   *
003870*          |       |                 | WHM-ARCHIVED-DATE      *
003900**************************************************************
004000*
004100     05      WHM-MAX-ROWS             PIC S9(4) COMP VALUE 2000.
004200     05      WHM-ROW-COUNT            PIC S9(4) COMP VALUE ZERO.
004300     05      WHM-TABLE-IDX            PIC S9(4) COMP VALUE ZERO.
004400*
004500     05      WS-WAREHOUSE-TABLE.
004600       10    WS-WHM-ROW OCCURS 2000 TIMES
004700                        INDEXED BY WHM-IDX WHM-IDX-2.
004800             15    WS-WHM-ENTRY.
004900                   20  WS-WHM-BUSINESS-UNIT-CODE  PIC X(15).
005000                   20  WS-WHM-LOCATION-CODE       PIC X(15).
005100                   20  WS-WHM-CAPACITY
005110                            PIC S9(7) COMP-3.
005200                   20  WS-WHM-STOCK
005210                            PIC S9(7) COMP-3.
005300                   20  WS-WHM-CREATED-DATE         PIC 9(08).
005400                   20  WS-WHM-CREATED-TIME         PIC 9(06).
005500                   20  WS-WHM-ARCHIVED-DATE        PIC 9(08).
005600                   20  WS-WHM-ARCHIVED-TIME        PIC 9(06).
005700             15    FILLER                          PIC X(04).
