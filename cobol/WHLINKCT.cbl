000100*-------------------------------------------------------------  *
000200*
000300*  MODULE NAME = WHLINKCT
000400*
000500*  DESCRIPTIVE NAME = Conta e verifica a existencia de ligacoes
000600*                     loja/produto/armazem em FULFILMENT-LINK-
000700*                     MASTER, para uso pelo WHASSIGN na validacao
000800*                     das regras de cardinalidade.
000900*
001000*  FUNCTION =
001100*  given a store id, product id and warehouse code, answers
001200*  whether the exact triple is already linked, and the three
001300*  distinct-value counts (plus the two "already linked via
001400*  another leg" flags) that WHASSIGN needs to apply the
001500*  fulfilment-assignment cardinality rules. FULFILMENT-LINK-
001600*  MASTER is re-scanned in full on every call - no running
001700*  control totals are carried between transactions.
001705*
001710*  CHANGE ACTIVITY :
001715*
001720*  PN= REASON      REL YYMMDD HDXXIII : REMARKS
001725* $D0= B090295     100 970821 HDVLS   : IMPLANTACAO
001730* $D1= B090407     120 990119 HDPDV   : Y2K - CONFIRMADO, SEM
001735*                                      IMPACTO (SEM CAMPOS DE
001740*                                      DATA NESTE MODULO)
001800*-------------------------------------------------------------  *
002200*
002300*************************
002400 IDENTIFICATION DIVISION.
002500*************************
002600 PROGRAM-ID.    WHLINKCT.
002700 AUTHOR.        VALTER SIQUEIRA.
002800 INSTALLATION.  B090290 - DISTRIBUTION CENTER SYSTEMS.
002900 DATE-WRITTEN.  21/08/1997.
003000 DATE-COMPILED.
003100 SECURITY.      NONE.
003200*
003300***********************
003400 ENVIRONMENT  DIVISION.
003500***********************
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER.  IBM-370.
003800 OBJECT-COMPUTER.  IBM-370.
003900 SPECIAL-NAMES.
004000     CLASS WHK-NUMERIC-CLASS IS '0' THRU '9'.
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300     SELECT WHK-FULFILMENT-LINK-MASTER
004400         ASSIGN TO WHLNKMST
004500         ORGANIZATION IS SEQUENTIAL
004600         FILE STATUS IS WS-LINK-STATUS.
004700****************
004800 DATA  DIVISION.
004900****************
005000 FILE SECTION.
005100 FD  WHK-FULFILMENT-LINK-MASTER
005200     LABEL RECORDS ARE STANDARD
005300     RECORDING MODE IS F.
005400 01  WHK-LINK-IN-RECORD            PIC X(027).
005500*-----------------------*
005600 WORKING-STORAGE SECTION.
005700*-----------------------*
005800 01  WS-HEADER.
005900     03  WS-EYECATCHER              PIC X(16)
006000                                     VALUE 'WHLINKCT------WS'.
006100     03  FILLER                     PIC X(04).
006200*
006300 01  WS-LINK-STATUS                 PIC X(02) VALUE '00'.
006400*
006500 01  WS-EOF-SW                      PIC X(01) VALUE 'N'.
006600     88  WS-AT-EOF                      VALUE 'Y'.
006700*
006800 01  WS-DISTINCT-WAREHOUSE-TABLE.
006900     03  WS-DW-ROW-COUNT            PIC S9(4) COMP VALUE ZERO.
007000     03  WS-DW-ROW OCCURS 50 TIMES
007100                  INDEXED BY WS-DW-IDX.
007200         05  WS-DW-WAREHOUSE-CODE       PIC X(15).
007250     03  FILLER                     PIC X(01).
007300*
007400 01  WS-DISTINCT-PRODUCT-TABLE.
007500     03  WS-DP-ROW-COUNT            PIC S9(4) COMP VALUE ZERO.
007600     03  WS-DP-ROW OCCURS 50 TIMES
007700                  INDEXED BY WS-DP-IDX.
007800         05  WS-DP-PRODUCT-ID           PIC S9(9) COMP-3.
007850     03  FILLER                     PIC X(01).
007900*
008000 01  WS-SCAN-SWITCHES.
008100     03  WS-DW-SEEN-SW              PIC X(01) VALUE 'N'.
008200         88  WS-DW-ALREADY-SEEN         VALUE 'Y'.
008300     03  WS-DP-SEEN-SW              PIC X(01) VALUE 'N'.
008400         88  WS-DP-ALREADY-SEEN         VALUE 'Y'.
008450     03  FILLER                     PIC X(01).
008500*
008600 01  WS-LINE-TRACE-AREA.
008700     03  WS-LINE-TRACE              PIC X(27) VALUE SPACES.
008800     03  WS-LINE-TRACE-X REDEFINES WS-LINE-TRACE.
008900         05  WS-LINE-TRACE-KEY          PIC X(19).
009000         05  WS-LINE-TRACE-FILLER       PIC X(08).
009050*
009060 01  WS-STORE-ID-DEBUG              PIC S9(9) COMP-3 VALUE ZERO.
009070 01  WS-STORE-ID-DEBUG-X REDEFINES WS-STORE-ID-DEBUG.
009080     03  WS-STORE-ID-DEBUG-HI           PIC X(03).
009090     03  WS-STORE-ID-DEBUG-LO           PIC X(02).
009100*
009110 01  WS-PRODUCT-ID-DEBUG            PIC S9(9) COMP-3 VALUE ZERO.
009120 01  WS-PRODUCT-ID-DEBUG-X REDEFINES WS-PRODUCT-ID-DEBUG.
009130     03  WS-PRODUCT-ID-DEBUG-HI         PIC X(03).
009140     03  WS-PRODUCT-ID-DEBUG-LO         PIC X(02).
009150*
009200 COPY WHLNKMS.
009300*-----------------*
009400 LINKAGE SECTION.
009500*-----------------*
009600 01  LK-ASSIGN-TRANSACTION          PIC X(027).
009700 01  LK-EXISTS-SWITCH               PIC X(01).
009800     88  LK-LINK-EXISTS                 VALUE 'Y'.
009900 01  LK-WHCOUNT-STORE-PRODUCT       PIC S9(4) COMP.
010000 01  LK-SWPAIR-LINKED-SWITCH        PIC X(01).
010100     88  LK-SWPAIR-LINKED               VALUE 'Y'.
010200 01  LK-WHCOUNT-STORE               PIC S9(4) COMP.
010300 01  LK-WPPAIR-LINKED-SWITCH        PIC X(01).
010400     88  LK-WPPAIR-LINKED               VALUE 'Y'.
010500 01  LK-PRODCOUNT-WAREHOUSE         PIC S9(4) COMP.
010600*---------------------*
010700 PROCEDURE DIVISION USING LK-ASSIGN-TRANSACTION
010800                          LK-EXISTS-SWITCH
010900                          LK-WHCOUNT-STORE-PRODUCT
011000                          LK-SWPAIR-LINKED-SWITCH
011100                          LK-WHCOUNT-STORE
011200                          LK-WPPAIR-LINKED-SWITCH
011300                          LK-PRODCOUNT-WAREHOUSE.
011400*---------------------*
011500 000000-MAIN-CONTROL.
011600     MOVE LK-ASSIGN-TRANSACTION
011650         TO ASSIGN-FULFILMENT-TRANSACTION-IN.
011700     MOVE 'N' TO LK-EXISTS-SWITCH.
011800     MOVE 'N' TO LK-SWPAIR-LINKED-SWITCH.
011900     MOVE 'N' TO LK-WPPAIR-LINKED-SWITCH.
012000     MOVE ZERO TO LK-WHCOUNT-STORE-PRODUCT.
012100     MOVE ZERO TO LK-WHCOUNT-STORE.
012200     MOVE ZERO TO LK-PRODCOUNT-WAREHOUSE.
012300     MOVE ZERO TO WS-DW-ROW-COUNT.
012400     MOVE ZERO TO WS-DP-ROW-COUNT.
012500     PERFORM 000100-SCAN-LINK-FILE
012600         THRU 000100-SCAN-LINK-FILE-EXIT.
012700     MOVE WS-DW-ROW-COUNT TO LK-WHCOUNT-STORE.
012800     MOVE WS-DP-ROW-COUNT TO LK-PRODCOUNT-WAREHOUSE.
012900     GOBACK.
013000 000000-MAIN-CONTROL-EXIT.
013100     EXIT.
013200*
013300 000100-SCAN-LINK-FILE.
013400*    REGRA DE NEGOCIO 6 - O ARQUIVO EH RELIDO INTEGRALMENTE A
013500*    CADA TRANSACAO (NAO HA TOTAIS DE CONTROLE ACUMULADOS).
013600     MOVE 'N' TO WS-EOF-SW.
013700     OPEN INPUT WHK-FULFILMENT-LINK-MASTER.
013800     READ WHK-FULFILMENT-LINK-MASTER INTO FULFILMENT-LINK-RECORD
013900         AT END
014000             SET WS-AT-EOF TO TRUE
014100     END-READ.
014200     PERFORM 000110-PROCESS-ONE-LINK
014300         THRU 000110-PROCESS-ONE-LINK-EXIT
014400         UNTIL WS-AT-EOF.
014500     CLOSE WHK-FULFILMENT-LINK-MASTER.
014600 000100-SCAN-LINK-FILE-EXIT.
014700     EXIT.
014800*
014900 000110-PROCESS-ONE-LINK.
015000*    REGRA DE NEGOCIO 6.1 - EXATA IGUALDADE DA TRIPLA.
015100     IF LNK-STORE-ID     = WHT-ASN-STORE-ID
015200         AND LNK-PRODUCT-ID   = WHT-ASN-PRODUCT-ID
015300         AND LNK-WAREHOUSE-CODE = WHT-ASN-WAREHOUSE-CODE
015400         SET LK-LINK-EXISTS TO TRUE
015500     END-IF.
015600*    REGRA DE NEGOCIO 6.1 - CONTAGEM DE ARMAZENS DISTINTOS
015700*    PARA A MESMA LOJA+PRODUTO.
015800     IF LNK-STORE-ID   = WHT-ASN-STORE-ID
015900         AND LNK-PRODUCT-ID = WHT-ASN-PRODUCT-ID
016000         AND LNK-WAREHOUSE-CODE NOT = WHT-ASN-WAREHOUSE-CODE
016100         ADD 1 TO LK-WHCOUNT-STORE-PRODUCT
016200     END-IF.
016300*    REGRA DE NEGOCIO 6.2 - A LOJA E O ARMAZEM PEDIDOS JA ESTAO
016400*    LIGADOS POR OUTRO PRODUTO?
016500     IF LNK-STORE-ID   = WHT-ASN-STORE-ID
016600         AND LNK-WAREHOUSE-CODE = WHT-ASN-WAREHOUSE-CODE
016700         AND LNK-PRODUCT-ID NOT = WHT-ASN-PRODUCT-ID
016800         SET LK-SWPAIR-LINKED TO TRUE
016900     END-IF.
017000*    REGRA DE NEGOCIO 6.2 - ARMAZENS DISTINTOS USADOS PELA LOJA
017100*    (PARA TODOS OS PRODUTOS) - TABELA DE VALORES DISTINTOS.
017200     IF LNK-STORE-ID = WHT-ASN-STORE-ID
017300         PERFORM 000120-MARK-WAREHOUSE-SEEN
017400             THRU 000120-MARK-WAREHOUSE-SEEN-EXIT
017500     END-IF.
017600*    REGRA DE NEGOCIO 6.3 - O ARMAZEM E O PRODUTO PEDIDOS JA
017700*    ESTAO LIGADOS POR OUTRA LOJA?
017800     IF LNK-WAREHOUSE-CODE = WHT-ASN-WAREHOUSE-CODE
017900         AND LNK-PRODUCT-ID = WHT-ASN-PRODUCT-ID
018000         AND LNK-STORE-ID NOT = WHT-ASN-STORE-ID
018100         SET LK-WPPAIR-LINKED TO TRUE
018200     END-IF.
018300*    REGRA DE NEGOCIO 6.3 - PRODUTOS DISTINTOS ESTOCADOS PELO
018400*    ARMAZEM (PARA TODAS AS LOJAS) - TABELA DE VALORES DISTINTOS.
018500     IF LNK-WAREHOUSE-CODE = WHT-ASN-WAREHOUSE-CODE
018600         PERFORM 000130-MARK-PRODUCT-SEEN
018700             THRU 000130-MARK-PRODUCT-SEEN-EXIT
018800     END-IF.
018900     READ WHK-FULFILMENT-LINK-MASTER INTO FULFILMENT-LINK-RECORD
019000         AT END
019100             SET WS-AT-EOF TO TRUE
019200     END-READ.
019300 000110-PROCESS-ONE-LINK-EXIT.
019400     EXIT.
019500*
019600 000120-MARK-WAREHOUSE-SEEN.
019700     MOVE 'N' TO WS-DW-SEEN-SW.
019800     IF WS-DW-ROW-COUNT > ZERO
019900         SET WS-DW-IDX TO 1
020000         PERFORM 000121-CHECK-WAREHOUSE-SEEN-LOOP
020100             THRU 000121-CHECK-WAREHOUSE-SEEN-LOOP-EXIT
020200             UNTIL WS-DW-IDX > WS-DW-ROW-COUNT
020300                 OR WS-DW-ALREADY-SEEN
020400     END-IF.
020500     IF NOT WS-DW-ALREADY-SEEN
020600         ADD 1 TO WS-DW-ROW-COUNT
020700         SET WS-DW-IDX TO WS-DW-ROW-COUNT
020800         MOVE LNK-WAREHOUSE-CODE
020850             TO WS-DW-WAREHOUSE-CODE (WS-DW-IDX)
020900     END-IF.
021000 000120-MARK-WAREHOUSE-SEEN-EXIT.
021100     EXIT.
021200*
021300 000121-CHECK-WAREHOUSE-SEEN-LOOP.
021400     IF WS-DW-WAREHOUSE-CODE (WS-DW-IDX) = LNK-WAREHOUSE-CODE
021500         SET WS-DW-ALREADY-SEEN TO TRUE
021600     ELSE
021700         SET WS-DW-IDX UP BY 1
021800     END-IF.
021900 000121-CHECK-WAREHOUSE-SEEN-LOOP-EXIT.
022000     EXIT.
022100*
022200 000130-MARK-PRODUCT-SEEN.
022300     MOVE 'N' TO WS-DP-SEEN-SW.
022400     IF WS-DP-ROW-COUNT > ZERO
022500         SET WS-DP-IDX TO 1
022600         PERFORM 000131-CHECK-PRODUCT-SEEN-LOOP
022700             THRU 000131-CHECK-PRODUCT-SEEN-LOOP-EXIT
022800             UNTIL WS-DP-IDX > WS-DP-ROW-COUNT
022900                 OR WS-DP-ALREADY-SEEN
023000     END-IF.
023100     IF NOT WS-DP-ALREADY-SEEN
023200         ADD 1 TO WS-DP-ROW-COUNT
023300         SET WS-DP-IDX TO WS-DP-ROW-COUNT
023400         MOVE LNK-PRODUCT-ID TO WS-DP-PRODUCT-ID (WS-DP-IDX)
023500     END-IF.
023600 000130-MARK-PRODUCT-SEEN-EXIT.
023700     EXIT.
023800*
023900 000131-CHECK-PRODUCT-SEEN-LOOP.
024000     IF WS-DP-PRODUCT-ID (WS-DP-IDX) = LNK-PRODUCT-ID
024100         SET WS-DP-ALREADY-SEEN TO TRUE
024200     ELSE
024300         SET WS-DP-IDX UP BY 1
024400     END-IF.
024500 000131-CHECK-PRODUCT-SEEN-LOOP-EXIT.
024600     EXIT.
