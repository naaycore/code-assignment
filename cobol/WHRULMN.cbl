000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300*                                                                *
000400*  MODULE NAME = WHRULMN                                         *
000500*                                                                *
000600*  DESCRIPTIVE NAME = Warehouse Fulfilment Rule Engine -         *
000700*                     Batch Controller                          *
000800*                                                                *
000900*  FUNCTION =                                                    *
001000*  This module is the controller for the Warehouse Fulfilment    *
001100*  batch run - all four transaction files pass through this      *
001200*  module, which loads the warehouse master into memory, drives  *
001300*  each use-case subprogram in turn, writes the Transaction      *
001400*  Processing Report, and rewrites the warehouse master at the   *
001500*  end of the run.                                               *
001600*                                                                *
001700*----------------------------------------------------------------*
001800*                                                                *
001900*  CHANGE ACTIVITY :                                             *
002000*                                                                *
002100*  PN= REASON      REL YYMMDD HDXXIII : REMARKS                  *
002200* $D0= B090290     100 971103 HDRHK   : IMPLANTACAO - CONTROLE   *
002300*                                      DO MOTOR DE REGRAS DE     *
002400*                                      ARMAZEM                  *
002500* $D1= B090355     110 980622 HDRHK   : INCLUI TRANSACAO DE      *
002600*                                      SUBSTITUICAO (REPLACE)    *
002700* $D2= B090402     120 990118 HDPDV   : Y2K - CONFIRMADO, DATAS  *
002800*                                      JA EM CCYYMMDD DESDE A    *
002900*                                      IMPLANTACAO               *
003000* $D3= B090470     130 000305 HDPDV   : INCLUI TRANSACAO DE      *
003100*                                      VINCULO DE ATENDIMENTO    *
003200*                                      (ASSIGN-FULFILMENT)       *
003300* $P1= B090511     140 020430 HDJBK   : LINHA DE TOTAIS POR      *
003400*                                      TIPO DE TRANSACAO NO      *
003500*                                      RELATORIO FINAL           *
003600*                                                                *
003700******************************************************************
003800 PROGRAM-ID.    WHRULMN.
003900 AUTHOR.        R.HEEMSKERK.
004000 INSTALLATION.  B090290 - DISTRIBUTION CENTER SYSTEMS.
004100 DATE-WRITTEN.  03/11/1997.
004200 DATE-COMPILED.
004300 SECURITY.      NONE.
004400*
004500***********************
004600 ENVIRONMENT  DIVISION.
004700***********************
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER.  IBM-370.
005000 OBJECT-COMPUTER.  IBM-370.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM
005300     CLASS WHR-NUMERIC-CLASS IS '0' THRU '9'.
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT WHR-WAREHOUSE-MASTER-IN
005700         ASSIGN TO WHWHMIN
005800         ORGANIZATION IS SEQUENTIAL
005900         FILE STATUS IS WS-WHMI-STATUS.
006000     SELECT WHR-WAREHOUSE-MASTER-OUT
006100         ASSIGN TO WHWHMOUT
006200         ORGANIZATION IS SEQUENTIAL
006300         FILE STATUS IS WS-WHMO-STATUS.
006400     SELECT WHR-CREATE-TRANSACTION-IN
006500         ASSIGN TO WHCRTXIN
006600         ORGANIZATION IS SEQUENTIAL
006700         FILE STATUS IS WS-CRTX-STATUS.
006800     SELECT WHR-REPLACE-TRANSACTION-IN
006900         ASSIGN TO WHRPLXIN
007000         ORGANIZATION IS SEQUENTIAL
007100         FILE STATUS IS WS-RPLX-STATUS.
007200     SELECT WHR-ARCHIVE-TRANSACTION-IN
007300         ASSIGN TO WHARCXIN
007400         ORGANIZATION IS SEQUENTIAL
007500         FILE STATUS IS WS-ARCX-STATUS.
007600     SELECT WHR-ASSIGN-TRANSACTION-IN
007700         ASSIGN TO WHASNXIN
007800         ORGANIZATION IS SEQUENTIAL
007900         FILE STATUS IS WS-ASNX-STATUS.
008000     SELECT WHR-TRANSACTION-REPORT-OUT
008100         ASSIGN TO WHRPTOUT
008200         ORGANIZATION IS SEQUENTIAL
008300         FILE STATUS IS WS-RPT-STATUS.
008400****************
008500 DATA  DIVISION.
008600****************
008700 FILE SECTION.
008800 FD  WHR-WAREHOUSE-MASTER-IN
008900     LABEL RECORDS ARE STANDARD
009000     RECORDING MODE IS F.
009100 01  WHR-WHMI-RECORD               PIC X(066).
009200 FD  WHR-WAREHOUSE-MASTER-OUT
009300     LABEL RECORDS ARE STANDARD
009400     RECORDING MODE IS F.
009500 01  WHR-WHMO-RECORD               PIC X(066).
009600 FD  WHR-CREATE-TRANSACTION-IN
009700     LABEL RECORDS ARE STANDARD
009800     RECORDING MODE IS F.
009900 01  WHR-CRTX-RECORD                PIC X(038).
010000 FD  WHR-REPLACE-TRANSACTION-IN
010100     LABEL RECORDS ARE STANDARD
010200     RECORDING MODE IS F.
010300 01  WHR-RPLX-RECORD                PIC X(038).
010400 FD  WHR-ARCHIVE-TRANSACTION-IN
010500     LABEL RECORDS ARE STANDARD
010600     RECORDING MODE IS F.
010700 01  WHR-ARCX-RECORD                PIC X(015).
010800 FD  WHR-ASSIGN-TRANSACTION-IN
010900     LABEL RECORDS ARE STANDARD
011000     RECORDING MODE IS F.
011100 01  WHR-ASNX-RECORD                PIC X(027).
011200 FD  WHR-TRANSACTION-REPORT-OUT
011300     LABEL RECORDS ARE STANDARD
011400     RECORDING MODE IS F.
011500 01  WHR-RPT-RECORD                 PIC X(080).
011600*-----------------------*
011700 WORKING-STORAGE SECTION.
011800*-----------------------*
011900 01  WS-HEADER.
012000     03  WS-EYECATCHER              PIC X(16)
012100                                     VALUE 'WHRULMN-------WS'.
012200     03  WS-RUN-DATE                PIC 9(08) VALUE ZERO.
012300     03  WS-RUN-TIME                PIC 9(06) VALUE ZERO.
012350     03  FILLER                     PIC X(01).
012400*
012500 01  WS-FILE-STATUSES.
012600     03  WS-WHMI-STATUS             PIC X(02) VALUE '00'.
012700     03  WS-WHMO-STATUS             PIC X(02) VALUE '00'.
012800     03  WS-CRTX-STATUS             PIC X(02) VALUE '00'.
012900     03  WS-RPLX-STATUS             PIC X(02) VALUE '00'.
013000     03  WS-ARCX-STATUS             PIC X(02) VALUE '00'.
013100     03  WS-ASNX-STATUS             PIC X(02) VALUE '00'.
013200     03  WS-RPT-STATUS              PIC X(02) VALUE '00'.
013250     03  FILLER                     PIC X(01).
013300*
013400 01  WS-EOF-SWITCHES.
013500     03  WS-CRTX-EOF-SW             PIC X(01) VALUE 'N'.
013600         88  WS-CRTX-EOF                VALUE 'Y'.
013700     03  WS-RPLX-EOF-SW             PIC X(01) VALUE 'N'.
013800         88  WS-RPLX-EOF                VALUE 'Y'.
013900     03  WS-ARCX-EOF-SW             PIC X(01) VALUE 'N'.
014000         88  WS-ARCX-EOF                VALUE 'Y'.
014100     03  WS-ASNX-EOF-SW             PIC X(01) VALUE 'N'.
014200         88  WS-ASNX-EOF                VALUE 'Y'.
014250     03  FILLER                     PIC X(01).
014300*
014400 01  WS-RESULT-AREA.
014500     03  WS-RESULT-CODE             PIC X(07) VALUE SPACES.
014600         88  WS-RESULT-ACCEPTED          VALUE 'ACCEPT '.
014700         88  WS-RESULT-REJECTED          VALUE 'REJECT '.
014800     03  WS-RESULT-REASON           PIC X(45) VALUE SPACES.
014900     03  WS-RESULT-KEY-ID           PIC X(15) VALUE SPACES.
014950     03  FILLER                     PIC X(01).
015000*
015100 01  WS-ASSIGN-KEY-WORK.
015200     03  WS-ASN-STORE-DISP          PIC ZZZ9.
015300     03  WS-ASN-PRODUCT-DISP        PIC ZZZ9.
015320     03  WS-ASN-WAREHOUSE-DISP      PIC X(04) VALUE SPACES.
015350     03  FILLER                     PIC X(01).
015400*
015500 01  WS-PROGRAM-SWITCHES            PIC X(01) VALUE 'N'.
015600     88  WS-ALL-FILES-DONE              VALUE 'Y'.
015700*
015800 COPY WHWHMST.
015900 COPY WHTXNWH.
016000 COPY WHLOCTB.
016100 COPY WHLNKMS.
016200 COPY WHRPTLN.
016300 COPY WHTOTLS.
016400*-----------------*
016500 LINKAGE SECTION.
016600*-----------------*
016700*    (no parameters - WHRULMN is the top of the run)
016800*---------------------*
016900 PROCEDURE DIVISION.
017000*---------------------*
017100 000100-MAIN-CONTROL.
017200     PERFORM 000200-INITIALIZE-RUN
017300         THRU 000200-INITIALIZE-RUN-EXIT.
017400     PERFORM 002000-PROCESS-CREATES
017500         THRU 002000-PROCESS-CREATES-EXIT.
017600     PERFORM 003000-PROCESS-REPLACES
017700         THRU 003000-PROCESS-REPLACES-EXIT.
017800     PERFORM 004000-PROCESS-ARCHIVES
017900         THRU 004000-PROCESS-ARCHIVES-EXIT.
018000     PERFORM 005000-PROCESS-ASSIGNS
018100         THRU 005000-PROCESS-ASSIGNS-EXIT.
018200     PERFORM 009000-WRITE-SUMMARY-LINES
018300         THRU 009000-WRITE-SUMMARY-LINES-EXIT.
018400     PERFORM 000900-TERMINATE-RUN
018500         THRU 000900-TERMINATE-RUN-EXIT.
018600     STOP RUN.
018700 000100-MAIN-CONTROL-EXIT.
018800     EXIT.
018900*
019000 000200-INITIALIZE-RUN.
019100*    CARREGA A DATA E HORA CORRENTES E A TABELA COMPLETA DO
019200*    WAREHOUSE-MASTER EM WS-WAREHOUSE-TABLE (OLD MASTER).
019300     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
019400     ACCEPT WS-RUN-TIME FROM TIME.
019500     OPEN INPUT WHR-WAREHOUSE-MASTER-IN.
019600     MOVE ZERO TO WHM-ROW-COUNT.
019700     PERFORM 000300-LOAD-WAREHOUSE-ROW
019800         THRU 000300-LOAD-WAREHOUSE-ROW-EXIT
019900         UNTIL WS-WHMI-STATUS = '10'.
020000     CLOSE WHR-WAREHOUSE-MASTER-IN.
020100     OPEN INPUT  WHR-CREATE-TRANSACTION-IN.
020200     OPEN INPUT  WHR-REPLACE-TRANSACTION-IN.
020300     OPEN INPUT  WHR-ARCHIVE-TRANSACTION-IN.
020400     OPEN INPUT  WHR-ASSIGN-TRANSACTION-IN.
020500     OPEN OUTPUT WHR-TRANSACTION-REPORT-OUT.
020600 000200-INITIALIZE-RUN-EXIT.
020700     EXIT.
020800*
020900 000300-LOAD-WAREHOUSE-ROW.
021000     READ WHR-WAREHOUSE-MASTER-IN INTO WHM-RECORD
021100         AT END
021200             MOVE '10' TO WS-WHMI-STATUS
021300             GO TO 000300-LOAD-WAREHOUSE-ROW-EXIT
021400     END-READ.
021500     ADD 1 TO WHM-ROW-COUNT.
021600     SET WHM-IDX TO WHM-ROW-COUNT.
021700     MOVE WHM-RECORD TO WS-WHM-ENTRY (WHM-IDX).
021800 000300-LOAD-WAREHOUSE-ROW-EXIT.
021900     EXIT.
022000*
022100 000900-TERMINATE-RUN.
022200*    REGRAVA A TABELA INTEIRA NO NEW MASTER (OLD MASTER/NEW
022300*    MASTER - NAO HA ACESSO ISAM NESTA INSTALACAO).
022400     OPEN OUTPUT WHR-WAREHOUSE-MASTER-OUT.
022500     PERFORM 000950-WRITE-WAREHOUSE-ROW
022600         THRU 000950-WRITE-WAREHOUSE-ROW-EXIT
022700         VARYING WHM-IDX FROM 1 BY 1
022800         UNTIL WHM-IDX > WHM-ROW-COUNT.
022900     CLOSE WHR-WAREHOUSE-MASTER-OUT.
023000     CLOSE WHR-CREATE-TRANSACTION-IN.
023100     CLOSE WHR-REPLACE-TRANSACTION-IN.
023200     CLOSE WHR-ARCHIVE-TRANSACTION-IN.
023300     CLOSE WHR-ASSIGN-TRANSACTION-IN.
023400     CLOSE WHR-TRANSACTION-REPORT-OUT.
023500 000900-TERMINATE-RUN-EXIT.
023600     EXIT.
023700*
023800 000950-WRITE-WAREHOUSE-ROW.
023900     MOVE WS-WHM-ENTRY (WHM-IDX) TO WHM-RECORD.
024000     WRITE WHR-WHMO-RECORD FROM WHM-RECORD.
024100 000950-WRITE-WAREHOUSE-ROW-EXIT.
024200     EXIT.
024300*
024400 002000-PROCESS-CREATES.
024500*    BATCH FLOW SECAO 1 - TRANSACOES DE CRIACAO DE ARMAZEM.
024600     READ WHR-CREATE-TRANSACTION-IN
024650         INTO CREATE-WAREHOUSE-TRANSACTION-IN
024700         AT END
024800             SET WS-CRTX-EOF TO TRUE
024900     END-READ.
025000     PERFORM 002100-CREATE-ONE-TRANSACTION
025100         THRU 002100-CREATE-ONE-TRANSACTION-EXIT
025200         UNTIL WS-CRTX-EOF.
025300 002000-PROCESS-CREATES-EXIT.
025400     EXIT.
025500*
025600 002100-CREATE-ONE-TRANSACTION.
025700     MOVE SPACES TO WS-RESULT-REASON.
025800     MOVE WHT-CRT-BUSINESS-UNIT-CODE TO WS-RESULT-KEY-ID.
025900     CALL 'WHCREATE' USING CREATE-WAREHOUSE-TRANSACTION-IN
026000                           WS-WAREHOUSE-TABLE
026100                           WHM-ROW-COUNT
026200                           WS-RUN-DATE
026300                           WS-RUN-TIME
026400                           WS-RESULT-CODE
026500                           WS-RESULT-REASON.
026600     MOVE 'CREATE    ' TO RPT-TRANSACTION-TYPE.
026700     MOVE WS-RESULT-KEY-ID TO RPT-KEY-IDENTIFIER.
026800     MOVE WS-RESULT-CODE TO RPT-RESULT.
026900     MOVE WS-RESULT-REASON TO RPT-REASON.
027000     PERFORM 008000-WRITE-DETAIL-LINE
027100         THRU 008000-WRITE-DETAIL-LINE-EXIT.
027200     IF WS-RESULT-ACCEPTED
027300         ADD 1 TO WHT-CREATE-ACCEPTED
027400     ELSE
027500         ADD 1 TO WHT-CREATE-REJECTED
027600     END-IF.
027700     READ WHR-CREATE-TRANSACTION-IN
027750         INTO CREATE-WAREHOUSE-TRANSACTION-IN
027800         AT END
027900             SET WS-CRTX-EOF TO TRUE
028000     END-READ.
028100 002100-CREATE-ONE-TRANSACTION-EXIT.
028200     EXIT.
028300*
028400 003000-PROCESS-REPLACES.
028500*    BATCH FLOW SECAO 2 - TRANSACOES DE SUBSTITUICAO DE ARMAZEM.
028600     READ WHR-REPLACE-TRANSACTION-IN
028650         INTO REPLACE-WAREHOUSE-TRANSACTION-IN
028700         AT END
028800             SET WS-RPLX-EOF TO TRUE
028900     END-READ.
029000     PERFORM 003100-REPLACE-ONE-TRANSACTION
029100         THRU 003100-REPLACE-ONE-TRANSACTION-EXIT
029200         UNTIL WS-RPLX-EOF.
029300 003000-PROCESS-REPLACES-EXIT.
029400     EXIT.
029500*
029600 003100-REPLACE-ONE-TRANSACTION.
029700     MOVE SPACES TO WS-RESULT-REASON.
029800     MOVE WHT-RPL-BUSINESS-UNIT-CODE TO WS-RESULT-KEY-ID.
029900     CALL 'WHREPLAC' USING REPLACE-WAREHOUSE-TRANSACTION-IN
030000                           WS-WAREHOUSE-TABLE
030100                           WHM-ROW-COUNT
030200                           WS-RUN-DATE
030300                           WS-RUN-TIME
030400                           WS-RESULT-CODE
030500                           WS-RESULT-REASON.
030600     MOVE 'REPLACE   ' TO RPT-TRANSACTION-TYPE.
030700     MOVE WS-RESULT-KEY-ID TO RPT-KEY-IDENTIFIER.
030800     MOVE WS-RESULT-CODE TO RPT-RESULT.
030900     MOVE WS-RESULT-REASON TO RPT-REASON.
031000     PERFORM 008000-WRITE-DETAIL-LINE
031100         THRU 008000-WRITE-DETAIL-LINE-EXIT.
031200     IF WS-RESULT-ACCEPTED
031300         ADD 1 TO WHT-REPLACE-ACCEPTED
031400     ELSE
031500         ADD 1 TO WHT-REPLACE-REJECTED
031600     END-IF.
031700     READ WHR-REPLACE-TRANSACTION-IN
031750         INTO REPLACE-WAREHOUSE-TRANSACTION-IN
031800         AT END
031900             SET WS-RPLX-EOF TO TRUE
032000     END-READ.
032100 003100-REPLACE-ONE-TRANSACTION-EXIT.
032200     EXIT.
032300*
032400 004000-PROCESS-ARCHIVES.
032500*    BATCH FLOW SECAO 3 - TRANSACOES DE ARQUIVAMENTO DE ARMAZEM.
032600     READ WHR-ARCHIVE-TRANSACTION-IN
032650         INTO ARCHIVE-WAREHOUSE-TRANSACTION-IN
032700         AT END
032800             SET WS-ARCX-EOF TO TRUE
032900     END-READ.
033000     PERFORM 004100-ARCHIVE-ONE-TRANSACTION
033100         THRU 004100-ARCHIVE-ONE-TRANSACTION-EXIT
033200         UNTIL WS-ARCX-EOF.
033300 004000-PROCESS-ARCHIVES-EXIT.
033400     EXIT.
033500*
033600 004100-ARCHIVE-ONE-TRANSACTION.
033700     MOVE SPACES TO WS-RESULT-REASON.
033800     MOVE WHT-ARC-BUSINESS-UNIT-CODE TO WS-RESULT-KEY-ID.
033900     CALL 'WHARCHIV' USING ARCHIVE-WAREHOUSE-TRANSACTION-IN
034000                           WS-WAREHOUSE-TABLE
034100                           WHM-ROW-COUNT
034200                           WS-RUN-DATE
034300                           WS-RUN-TIME
034400                           WS-RESULT-CODE
034500                           WS-RESULT-REASON.
034600     MOVE 'ARCHIVE   ' TO RPT-TRANSACTION-TYPE.
034700     MOVE WS-RESULT-KEY-ID TO RPT-KEY-IDENTIFIER.
034800     MOVE WS-RESULT-CODE TO RPT-RESULT.
034900     MOVE WS-RESULT-REASON TO RPT-REASON.
035000     PERFORM 008000-WRITE-DETAIL-LINE
035100         THRU 008000-WRITE-DETAIL-LINE-EXIT.
035200     IF WS-RESULT-ACCEPTED
035300         ADD 1 TO WHT-ARCHIVE-ACCEPTED
035400     ELSE
035500         ADD 1 TO WHT-ARCHIVE-REJECTED
035600     END-IF.
035700     READ WHR-ARCHIVE-TRANSACTION-IN
035750         INTO ARCHIVE-WAREHOUSE-TRANSACTION-IN
035800         AT END
035900             SET WS-ARCX-EOF TO TRUE
036000     END-READ.
036100 004100-ARCHIVE-ONE-TRANSACTION-EXIT.
036200     EXIT.
036300*
036400 005000-PROCESS-ASSIGNS.
036500*    BATCH FLOW SECAO 4 - TRANSACOES DE VINCULO DE ATENDIMENTO.
036600     READ WHR-ASSIGN-TRANSACTION-IN
036650         INTO ASSIGN-FULFILMENT-TRANSACTION-IN
036700         AT END
036800             SET WS-ASNX-EOF TO TRUE
036900     END-READ.
037000     PERFORM 005100-ASSIGN-ONE-TRANSACTION
037100         THRU 005100-ASSIGN-ONE-TRANSACTION-EXIT
037200         UNTIL WS-ASNX-EOF.
037300 005000-PROCESS-ASSIGNS-EXIT.
037400     EXIT.
037500*
037600 005100-ASSIGN-ONE-TRANSACTION.
037620*    REGRA DE NEGOCIO - RELATORIO 1 - A TRIPLA LOJA/PRODUTO/
037640*    ARMAZEM E' REDUZIDA A 15 POSICOES (4+1+4+1+4, ARMAZEM
037660*    TRUNCADO) PARA CABER NA COLUNA KEY-IDENTIFIER.
037700     MOVE SPACES TO WS-RESULT-REASON.
037800     MOVE WHT-ASN-STORE-ID TO WS-ASN-STORE-DISP.
037900     MOVE WHT-ASN-PRODUCT-ID TO WS-ASN-PRODUCT-DISP.
037950     MOVE WHT-ASN-WAREHOUSE-CODE(1:4) TO WS-ASN-WAREHOUSE-DISP.
038000     MOVE SPACES TO WS-RESULT-KEY-ID.
038100     STRING WS-ASN-STORE-DISP     DELIMITED BY SIZE
038200            '/'                   DELIMITED BY SIZE
038300            WS-ASN-PRODUCT-DISP   DELIMITED BY SIZE
038350            '/'                   DELIMITED BY SIZE
038370            WS-ASN-WAREHOUSE-DISP DELIMITED BY SIZE
038400            INTO WS-RESULT-KEY-ID.
038500     CALL 'WHASSIGN' USING ASSIGN-FULFILMENT-TRANSACTION-IN
038600                           WS-WAREHOUSE-TABLE
038700                           WHM-ROW-COUNT
038800                           WS-RESULT-CODE
038900                           WS-RESULT-REASON.
039000     MOVE 'ASSIGN    ' TO RPT-TRANSACTION-TYPE.
039100     MOVE WS-RESULT-KEY-ID TO RPT-KEY-IDENTIFIER.
039200     MOVE WS-RESULT-CODE TO RPT-RESULT.
039300     MOVE WS-RESULT-REASON TO RPT-REASON.
039400     PERFORM 008000-WRITE-DETAIL-LINE
039500         THRU 008000-WRITE-DETAIL-LINE-EXIT.
039600     IF WS-RESULT-ACCEPTED
039700         ADD 1 TO WHT-ASSIGN-ACCEPTED
039800     ELSE
039900         ADD 1 TO WHT-ASSIGN-REJECTED
040000     END-IF.
040100     READ WHR-ASSIGN-TRANSACTION-IN
040150         INTO ASSIGN-FULFILMENT-TRANSACTION-IN
040200         AT END
040300             SET WS-ASNX-EOF TO TRUE
040400     END-READ.
040500 005100-ASSIGN-ONE-TRANSACTION-EXIT.
040600     EXIT.
040700*
040800 008000-WRITE-DETAIL-LINE.
040900     MOVE SPACES TO WHR-RPT-RECORD.
041000     WRITE WHR-RPT-RECORD FROM TRANSACTION-REPORT-OUT.
041100 008000-WRITE-DETAIL-LINE-EXIT.
041200     EXIT.
041300*
041400 009000-WRITE-SUMMARY-LINES.
041500*    UMA LINHA DE TOTAIS POR TIPO DE TRANSACAO, NA ORDEM EM
041600*    QUE OS TIPOS SAO PROCESSADOS NO RUN.
041700     MOVE 'CREATE    '      TO RPT-SUM-TRANSACTION-TYPE.
041800     MOVE WHT-CREATE-ACCEPTED TO RPT-SUM-ACCEPTED.
041900     MOVE WHT-CREATE-REJECTED TO RPT-SUM-REJECTED.
042000     WRITE WHR-RPT-RECORD FROM RPT-SUMMARY-LINE.
042100     MOVE 'REPLACE   '      TO RPT-SUM-TRANSACTION-TYPE.
042200     MOVE WHT-REPLACE-ACCEPTED TO RPT-SUM-ACCEPTED.
042300     MOVE WHT-REPLACE-REJECTED TO RPT-SUM-REJECTED.
042400     WRITE WHR-RPT-RECORD FROM RPT-SUMMARY-LINE.
042500     MOVE 'ARCHIVE   '      TO RPT-SUM-TRANSACTION-TYPE.
042600     MOVE WHT-ARCHIVE-ACCEPTED TO RPT-SUM-ACCEPTED.
042700     MOVE WHT-ARCHIVE-REJECTED TO RPT-SUM-REJECTED.
042800     WRITE WHR-RPT-RECORD FROM RPT-SUMMARY-LINE.
042900     MOVE 'ASSIGN    '      TO RPT-SUM-TRANSACTION-TYPE.
043000     MOVE WHT-ASSIGN-ACCEPTED TO RPT-SUM-ACCEPTED.
043100     MOVE WHT-ASSIGN-REJECTED TO RPT-SUM-REJECTED.
043200     WRITE WHR-RPT-RECORD FROM RPT-SUMMARY-LINE.
043300 009000-WRITE-SUMMARY-LINES-EXIT.
043400     EXIT.
